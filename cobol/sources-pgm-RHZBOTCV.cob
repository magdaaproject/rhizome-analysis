000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZBOTCV.
000500 AUTHOR.         KAVITA PILLAI.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   25 JUN 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXTRACT A RUNNING
001200*               PER-FILE BUNDLE-COPY-COUNT CSV FROM THE LEDGER,
001300*               ONE ROW PER PROPAGATION EVENT, ORDERED BY FILE
001400*               AND BY THE TIME EACH COPY WAS RECORDED. THE
001500*               RUNNING COUNT IS A PLAIN RECORD-BY-RECORD
001600*               CONTROL BREAK, NOT A SQL AGGREGATE - THE SAME
001700*               BREAK-ON-KEY-CHANGE IDIOM USED THROUGHOUT THIS
001800*               SHOP'S SEQUENTIAL REPORT WRITERS.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* RZ013E 25/06/2003 KPILLAI - INITIAL VERSION
002400* RZ017C 11/01/2005 KPILLAI - REQ#RH-0355 ABORT IF THE OUTPUT
002500*                    FILE ALREADY EXISTS RATHER THAN OVERWRITING
002600*                    A PRIOR ANALYST'S EXTRACT
002700* RZ020A 14/05/2008 MDSOUZA - REQ#RH-0401 ONLY ROWS WITH A
002800*                    NON-NULL FILE_INSERT_TIME ARE EXTRACTED -
002900*                    A MISSING INSERT TIME CANNOT BE ORDERED
002920* RZ021A 11/02/2009 KPILLAI - REQ#RH-0398 TABLET-ID/FILE_ID/
002940*                    INSERT-TIME TRACE VIEWS WERE CARRIED BUT
002960*                    NEVER DISPLAYED - NOW TRACED TO THE CONSOLE
002980*                    AT EACH CONTROL BREAK WHEN UPSI-0 IS ON
003000*---------------------------------------------------------------*
003100         EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RHZBOTF ASSIGN TO WK-C-OUTPUT-DDNAME
004600            ORGANIZATION      IS LINE SEQUENTIAL
004700            ACCESS MODE       IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  RHZBOTF
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS RHZBOT-OUT-LINE.
005800 01  RHZBOT-OUT-LINE                 PIC X(160).
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM RHZBOTCV **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01    WK-C-COMMON-AREA.
006800 COPY RHZCMWS.
006900
007000 01    WK-C-BOT-LINE-AREA.
007100 COPY RHZBOTR.
007200
007300 01  WK-C-OUTPUT-DDNAME              PIC X(50).
007400 01  WK-C-OUTPUT-EXISTS-SW           PIC X(01)        VALUE "N".
007500     88  WK-C-OUTPUT-ALREADY-EXISTS            VALUE "Y".
007600
007700 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
007800     88  WK-C-EOF                              VALUE "Y".
007900
008000 01  WK-C-CURSOR-OPEN-SW             PIC X(01)        VALUE "N".
008100     88  WK-C-CURSOR-IS-OPEN                   VALUE "Y".
008200
008300*------------------- CURRENT-ROW FETCH AREA ----------------------*
008400 01  WK-C-FETCH-AREA.
008500     05  WK-FETCH-FILE-ID            PIC X(70).
008600     05  WK-FETCH-TABLET-ID          PIC X(10).
008700     05  WK-FETCH-INS-TIME           PIC S9(18) COMP-3.
008750     05  FILLER                      PIC X(01).
008770* RZ021A - RAW VIEW OF THE PACKED INSERT-TIME BYTES KEPT FOR THE
008780* TRACE DISPLAY ISSUED WHEN UPSI-0 IS FLIPPED ON, SO A BAD
008790* TIMESTAMP CAN BE TOLD APART FROM A ZERO ONE AT THE CONSOLE.
008800 01  WK-N-FETCH-AREA REDEFINES WK-C-FETCH-AREA.
008900     05  FILLER                      PIC X(80).
009000     05  WK-FETCH-INS-TIME-RAW       PIC X(09).
009100     05  FILLER                      PIC X(01).
009200
009300 01  WK-C-BREAK-FILE-ID              PIC X(70)        VALUE SPACES.
009400 01  WK-N-BREAK-FILE-ID REDEFINES WK-C-BREAK-FILE-ID.
009450     05  WK-N-BREAK-FILE-ID-40       PIC X(40).
009500     05  WK-N-BREAK-FILE-ID-REST     PIC X(30).
009600
009700 01  WK-N-RUNNING-COUNT              PIC 9(09) COMP   VALUE ZERO.
009800 01  WK-N-ROWS-WRITTEN               PIC S9(09) COMP-3 VALUE ZERO.
009900
010000 01  WK-C-COUNT-EDIT                 PIC 9(09).
010050
010060* RZ020A - ALTERNATE VIEW OF THE TABLET ID KEPT FOR THE TRACE
010070* DISPLAY ISSUED WHEN UPSI-0 IS FLIPPED ON AT JOB SUBMISSION.
010080 01  WK-C-TABLET-ID-VIEW.
010090     05  WK-C-TABVW-FIRST5           PIC X(05).
010095     05  WK-C-TABVW-REST             PIC X(04).
010096     05  FILLER                      PIC X(01).
010097 01  WK-N-TABLET-ID-RAW REDEFINES WK-C-TABLET-ID-VIEW
010098                                     PIC X(10).
010200*-------------------- SQL CURSOR DECLARATION ----------------------*
010300     EXEC SQL
010400          DECLARE C-LEDGER-ORDERED CURSOR FOR
010500          SELECT FILE_ID, TABLET_ID, FILE_INSERT_TIME
010600            FROM RHZLEDGR
010700           WHERE FILE_INSERT_TIME IS NOT NULL
010800           ORDER BY FILE_ID, FILE_INSERT_TIME ASC
010900     END-EXEC.
011000
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400 COPY RHZPARM.
011500         EJECT
011600********************************************
011700 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
011800********************************************
011900 MAIN-MODULE.
012000     PERFORM A000-CHECK-PRECONDITIONS
012100        THRU A099-CHECK-PRECONDITIONS-EX.
012200     IF  WK-PARM-ERROR-CD = SPACES
012300         PERFORM B000-OPEN-OUTPUT-AND-CURSOR
012400            THRU B099-OPEN-OUTPUT-AND-CURSOR-EX.
012500     IF  WK-PARM-ERROR-CD = SPACES
012600         PERFORM C000-EXTRACT-LOOP
012700            THRU C099-EXTRACT-LOOP-EX
012800            UNTIL WK-C-EOF
012900         MOVE WK-N-ROWS-WRITTEN   TO WK-PARM-ROW-COUNT.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z999-END-PROGRAM-ROUTINE-EX.
013200     EXIT PROGRAM.
013300
013400*---------------------------------------------------------------*
013500 A000-CHECK-PRECONDITIONS.
013600*---------------------------------------------------------------*
013700     MOVE SPACES                 TO WK-PARM-ERROR-CD.
013800     MOVE SPACES                 TO WK-PARM-ERROR-TEXT.
013900     MOVE ZERO                   TO WK-N-ROWS-WRITTEN.
014000     MOVE WK-PARM-OUTPUT-FILE    TO WK-C-OUTPUT-DDNAME.
014100
014200     OPEN INPUT RHZBOTF.
014300     IF  WK-C-SUCCESSFUL
014400         MOVE "Y"                 TO WK-C-OUTPUT-EXISTS-SW
014500         CLOSE RHZBOTF
014600     ELSE
014700         MOVE "N"                 TO WK-C-OUTPUT-EXISTS-SW.
014800
014900     IF  WK-C-OUTPUT-ALREADY-EXISTS
015000         MOVE "SUP0034"           TO WK-PARM-ERROR-CD
015100         STRING "RHZBOTCV - OUTPUT FILE ALREADY EXISTS - "
015200                WK-PARM-OUTPUT-FILE DELIMITED BY SIZE
015300           INTO WK-PARM-ERROR-TEXT
015400         GO TO A099-CHECK-PRECONDITIONS-EX.
015500
015600     MOVE "RHZLEDGR"              TO WK-C-SQL-TABLE.
015700     EXEC SQL
015800          SELECT COUNT(*) INTO :WK-N-SQL-ROWCOUNT
015900            FROM QSYS2.SYSTABLES
016000           WHERE TABLE_NAME = :WK-PARM-TABLE-NAME
016100     END-EXEC.
016200     IF  SQLCODE NOT EQUAL ZERO OR WK-N-SQL-ROWCOUNT = ZERO
016300         MOVE "SUP0031"           TO WK-PARM-ERROR-CD
016400         STRING "RHZBOTCV - DESTINATION TABLE DOES NOT EXIST - "
016500                WK-PARM-TABLE-NAME DELIMITED BY SIZE
016600           INTO WK-PARM-ERROR-TEXT.
016700
016800 A099-CHECK-PRECONDITIONS-EX.
016900     EXIT.
017000
017100*---------------------------------------------------------------*
017200 B000-OPEN-OUTPUT-AND-CURSOR.
017300*---------------------------------------------------------------*
017400     SET WK-C-EOF                 TO FALSE.
017500     MOVE SPACES                  TO WK-C-BREAK-FILE-ID.
017600     MOVE ZERO                    TO WK-N-RUNNING-COUNT.
017700
017800     OPEN OUTPUT RHZBOTF.
017900     IF  NOT WK-C-SUCCESSFUL
018000         MOVE "SUP0099"           TO WK-PARM-ERROR-CD
018100         MOVE "RHZBOTCV - OPEN FILE ERROR - RHZBOTF"
018200                                  TO WK-PARM-ERROR-TEXT
018300         GO TO B099-OPEN-OUTPUT-AND-CURSOR-EX.
018400
018500     MOVE RHZBOT-HEADER-LINE      TO RHZBOT-OUT-LINE.
018600     WRITE RHZBOT-OUT-LINE.
018700
018800     EXEC SQL
018900          OPEN C-LEDGER-ORDERED
019000     END-EXEC.
019100     MOVE "Y"                     TO WK-C-CURSOR-OPEN-SW.
019200
019300     EXEC SQL
019400          FETCH C-LEDGER-ORDERED
019500               INTO :WK-FETCH-FILE-ID, :WK-FETCH-TABLET-ID,
019600                    :WK-FETCH-INS-TIME
019700     END-EXEC.
019800     IF  SQLCODE = 100
019900         SET WK-C-EOF             TO TRUE.
020000
020100 B099-OPEN-OUTPUT-AND-CURSOR-EX.
020200     EXIT.
020300
020400*---------------------------------------------------------------*
020500 C000-EXTRACT-LOOP.
020600*---------------------------------------------------------------*
020700     IF  WK-FETCH-FILE-ID = WK-C-BREAK-FILE-ID
020800         ADD 1 TO WK-N-RUNNING-COUNT
020900     ELSE
021000         MOVE 1                   TO WK-N-RUNNING-COUNT
021100         MOVE WK-FETCH-FILE-ID    TO WK-C-BREAK-FILE-ID.
021150     IF  U0-ON
021160         DISPLAY "RHZBOTCV - BREAK ON FILE_ID SPLIT - "
021170                 WK-N-BREAK-FILE-ID-40 "/"
021180                 WK-N-BREAK-FILE-ID-REST
021190                 " INS-TIME RAW " WK-FETCH-INS-TIME-RAW.
021200
021300     PERFORM C100-WRITE-DETAIL-LINE
021400        THRU C199-WRITE-DETAIL-LINE-EX.
021500
021600     EXEC SQL
021700          FETCH C-LEDGER-ORDERED
021800               INTO :WK-FETCH-FILE-ID, :WK-FETCH-TABLET-ID,
021900                    :WK-FETCH-INS-TIME
022000     END-EXEC.
022100     IF  SQLCODE = 100
022200         SET WK-C-EOF             TO TRUE.
022300
022400 C099-EXTRACT-LOOP-EX.
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800 C100-WRITE-DETAIL-LINE.
022900*---------------------------------------------------------------*
023000     MOVE WK-C-BREAK-FILE-ID      TO RHZBOT-D-FILE-ID.
023100     MOVE WK-FETCH-TABLET-ID      TO RHZBOT-D-TABLET-ID.
023200     MOVE WK-FETCH-INS-TIME       TO RHZBOT-D-TIMESTAMP.
023300     MOVE WK-N-RUNNING-COUNT      TO RHZBOT-D-COUNT.
023320     MOVE WK-FETCH-TABLET-ID      TO WK-C-TABLET-ID-VIEW.
023340     IF  U0-ON
023360         DISPLAY "RHZBOTCV - TABLET ID SPLIT - "
023380                 WK-C-TABVW-FIRST5 "/" WK-C-TABVW-REST
023390                 " RAW " WK-N-TABLET-ID-RAW.
023400
023500     MOVE RHZBOT-DETAIL-LINE      TO RHZBOT-OUT-LINE.
023600     WRITE RHZBOT-OUT-LINE.
023700     ADD 1 TO WK-N-ROWS-WRITTEN.
023800
023900 C199-WRITE-DETAIL-LINE-EX.
024000     EXIT.
024100
024200*---------------------------------------------------------------*
024300*                   PROGRAM SUBROUTINE                         *
024400*---------------------------------------------------------------*
024500 Y900-ABNORMAL-TERMINATION.
024600     PERFORM Z000-END-PROGRAM-ROUTINE
024700        THRU Z999-END-PROGRAM-ROUTINE-EX.
024800     EXIT PROGRAM.
024900
025000 Z000-END-PROGRAM-ROUTINE.
025100     IF  WK-C-CURSOR-IS-OPEN
025200         EXEC SQL
025300              CLOSE C-LEDGER-ORDERED
025400         END-EXEC
025500     END-IF.
025600     IF  WK-C-SUCCESSFUL OR WK-C-EOF
025700         CLOSE RHZBOTF
025800         IF  NOT WK-C-SUCCESSFUL
025900             DISPLAY "RHZBOTCV - CLOSE FILE ERROR - RHZBOTF"
026000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100         END-IF
026200     END-IF.
026300
026400 Z999-END-PROGRAM-ROUTINE-EX.
026500     EXIT.
026600
026700******************************************************************
026800************** END OF PROGRAM SOURCE -  RHZBOTCV ***************
026900******************************************************************
