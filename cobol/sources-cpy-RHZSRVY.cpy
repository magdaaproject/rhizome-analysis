000100*****************************************************************
000200* RHZSRVY.CPYBK
000300* SURVEY-MARKER-RECORD - ONE LINE PER DISCOVERED *.XML SURVEY
000400* FILE UNDER A TABLET'S DATASET SUBTREE, PRE-WALKED ON THE
000500* FIELD-COLLECTION MACHINE BEFORE THIS JOB EVER SEES IT
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RZ003A 11/09/1995 BTALCOT - INITIAL VERSION
001000* RZ008B 02/02/1999 BTALCOT - Y2K REMEDIATION, NO DATE FIELDS IN
001100*                    THIS RECORD, NO CHANGE REQUIRED OTHER THAN
001200*                    THE AMENDMENT ENTRY FOR THE COMPILE LOG
001300* RZ012A 14/04/2001 MDSOUZA - REQ#RH-0217 WIDEN RHZSRV-SURVEY-NAME
001400*                    FROM 80 TO 250 TO MATCH THE LEDGER'S
001450*                    FILE_NAME COLUMN WIDTH
001500*****************************************************************
001600 01  RHZSRV-RECORD.
001700     05  RHZSRV-TABLET-ID         PIC X(10).
001800*                        DERIVED FROM THE SURVEY FILE'S
001900*                        GRANDPARENT DIRECTORY NAME
002000     05  FILLER                   PIC X(01).
002100     05  RHZSRV-SURVEY-NAME       PIC X(250).
002200*                        THE .XML FILE'S OWN NAME WITH LITERAL
002300*                        SUFFIX .INSTANCE.SAM.MAGDAA APPENDED
002400     05  FILLER                   PIC X(10).
