000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZSTATS.
000500 AUTHOR.         KAVITA PILLAI.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   25 JUN 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRINT THE FIXED SET
001200*               OF 13 RESILIENCE/SIZE/PROPAGATION STATISTICS OVER
001300*               THE LEDGER TABLE TO SYSOUT. READ-ONLY - NO ROW IS
001400*               EVER UPDATED BY THIS MODULE. A SINGLE CURSOR
001500*               ORDERED BY FILE_ID DRIVES A CONTROL-BREAK PASS
001600*               THAT BUFFERS EACH FILE_ID'S COPIES INTO A SMALL
001700*               WORKING TABLE SO THE PER-FILE RESILIENCE AND
001800*               PROPAGATION-DELAY FIGURES CAN BE WORKED OUT
001900*               PROCEDURALLY, THE WAY THE SHOP HAS ALWAYS DONE
002000*               GROUPED ARITHMETIC RATHER THAN WITH CORRELATED
002100*               SQL.
002200*
002300*****************************************************************
002400* HISTORY OF MODIFICATION:
002500*****************************************************************
002600* RZ013D 25/06/2003 KPILLAI - INITIAL VERSION
002700* RZ019A 08/03/2007 KPILLAI - REQ#RH-0388 CAP THE PER-FILE_ID
002800*                    COPY BUFFER AT 200 ENTRIES - A RUNAWAY
002900*                    MESH-SYNC LOOP IN THE FIELD WAS PRODUCING
003000*                    FAR MORE COPIES OF ONE BUNDLE THAN THE
003100*                    ORIGINAL OCCURS 50 TABLE COULD HOLD
003200* RZ021B 17/11/2009 MDSOUZA - REQ#RH-0412 METRIC 6 (AVERAGE
003300*                    BUNDLES PER DEVICE) NOW CARRIES 4 DECIMAL
003400*                    DIGITS OF PRECISION INSTEAD OF 2 - ANALYST
003500*                    WANTED THE CONSOLE FIGURE TO TIE OUT EXACTLY
003600*                    WITH HER SPREADSHEET RECONCILIATION TO THE
003610*                    SAME NUMBER OF PLACES
003620* RZ022A 11/02/2009 KPILLAI - REQ#RH-0398 THE FETCH-AREA/PREV-
003630*                    FILE_ID/REPORT-LINE RAW VIEWS WERE CARRIED
003640*                    BUT NEVER DISPLAYED - NOW TRACED TO THE
003650*                    CONSOLE WHEN UPSI-0 IS FLIPPED ON
003700*---------------------------------------------------------------*
003800         EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM RHZSTATS **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01    WK-C-COMMON-AREA.
006600 COPY RHZCMWS.
006700
006800 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
006900     88  WK-C-EOF                              VALUE "Y".
007000
007100*------------------- CURRENT-ROW FETCH AREA ----------------------*
007200 01  WK-C-FETCH-AREA.
007300     05  WK-FETCH-FILE-ID            PIC X(70).
007400     05  WK-FETCH-FILE-SIZE          PIC S9(18) COMP-3.
007500     05  WK-FETCH-ORIGIN             PIC X(01).
007600     05  WK-FETCH-INS-TIME           PIC S9(18) COMP-3.
007700     05  WK-FETCH-INS-IND            PIC S9(04) COMP.
007750     05  FILLER                      PIC X(01).
007770* RZ022A - RAW VIEW OF THE PACKED INSERT-TIME BYTES KEPT FOR THE
007780* TRACE DISPLAY ISSUED WHEN UPSI-0 IS FLIPPED ON, SO A BAD
007790* TIMESTAMP CAN BE TOLD APART FROM A ZERO ONE AT THE CONSOLE.
007800 01  WK-N-FETCH-AREA REDEFINES WK-C-FETCH-AREA.
007900     05  FILLER                      PIC X(80).
008000     05  WK-FETCH-INS-TIME-RAW       PIC X(09).
008300     05  FILLER                      PIC X(03).
008400
008500 01  WK-C-PREV-FILE-ID               PIC X(70)        VALUE SPACES.
008520 01  WK-N-PREV-FILE-ID-V REDEFINES WK-C-PREV-FILE-ID.
008525     05  WK-N-PREV-FILE-ID-40        PIC X(40).
008530     05  WK-N-PREV-FILE-ID-REST      PIC X(30).
008550 01  WK-C-CURSOR-OPEN-SW             PIC X(01)        VALUE "N".
008560     88  WK-C-CURSOR-IS-OPEN                   VALUE "Y".
008600
008700*------------------- PER-FILE_ID COPY BUFFER ---------------------*
008800 01  WK-N-GRP-COUNT                  PIC 9(05) COMP   VALUE ZERO.
008900 01  WK-N-GRP-SCAN-LIMIT             PIC 9(05) COMP   VALUE ZERO.
009000 01  WK-C-GRP-TABLE.
009100     05  WK-C-GRP-ROW OCCURS 200 TIMES
009200             INDEXED BY WK-X-GRP.
009300         10  WK-N-GRP-SIZE           PIC S9(18) COMP-3.
009400         10  WK-C-GRP-ORIGIN         PIC X(01).
009500         10  WK-N-GRP-INS-TIME       PIC S9(18) COMP-3.
009600         10  WK-N-GRP-INS-IND        PIC S9(04) COMP.
009650     05  FILLER                      PIC X(01).
009700
009800 01  WK-C-GRP-ORIGIN-FOUND-SW        PIC X(01)        VALUE "N".
009900     88  WK-GRP-ORIGIN-FOUND                   VALUE "Y".
010000 01  WK-N-GRP-ORIGIN-TIME            PIC S9(18) COMP-3 VALUE ZERO.
010100
010200 01  WK-C-GRP-CAND-FOUND-SW          PIC X(01)        VALUE "N".
010300     88  WK-GRP-CAND-FOUND                     VALUE "Y".
010400 01  WK-N-GRP-CAND-MIN               PIC S9(18) COMP-3 VALUE ZERO.
010500 01  WK-N-GRP-DELAY                  PIC S9(18) COMP-3 VALUE ZERO.
010600
010700*-------------------------- THE 13 METRICS ------------------------*
010800 01  WK-M01-UNIQUE-FILES             PIC S9(09) COMP-3 VALUE ZERO.
010900 01  WK-M02-TOTAL-BUNDLES            PIC S9(09) COMP-3 VALUE ZERO.
011000 01  WK-M03-UNIQUE-SIZE-SUM          PIC S9(18) COMP-3 VALUE ZERO.
011100 01  WK-M04-TOTAL-SIZE-SUM           PIC S9(18) COMP-3 VALUE ZERO.
011200 01  WK-M05-AVG-FILE-SIZE            PIC S9(18) COMP-3 VALUE ZERO.
011300 01  WK-M06-AVG-PER-DEVICE           PIC S9(09)V9(04) COMP-3
011400                                                       VALUE ZERO.
011500 01  WK-M07-NO-RESILIENT             PIC S9(09) COMP-3 VALUE ZERO.
011600 01  WK-M08-WITH-RESILIENT           PIC S9(09) COMP-3 VALUE ZERO.
011700 01  WK-N-M09-MAX-RESILIENT          PIC 9(05)  COMP   VALUE ZERO.
011800 01  WK-N-M10-MIN-RESILIENT          PIC 9(05)  COMP   VALUE ZERO.
011900 01  WK-M11-MAX-DELAY                PIC S9(18) COMP-3
012000                                     VALUE -999999999999999999.
012100 01  WK-M12-MIN-DELAY                PIC S9(18) COMP-3
012200                                     VALUE  999999999999999999.
012300 01  WK-M13-NOT-ON-LAPTOP            PIC S9(09) COMP-3 VALUE ZERO.
012400
012500*------------------- BYTE-SIZE FORMAT WORK AREA -------------------*
012600 01  WK-N-FMT-BYTES                  PIC S9(18) COMP-3 VALUE ZERO.
012700 01  WK-N-FMT-DIVISOR                PIC S9(18) COMP-3 VALUE ZERO.
012800 01  WK-N-FMT-TENTHS                 PIC S9(18) COMP-3 VALUE ZERO.
012900 01  WK-N-FMT-WHOLE                  PIC S9(18) COMP-3 VALUE ZERO.
013000 01  WK-N-FMT-FRAC                   PIC S9(04) COMP   VALUE ZERO.
013100 01  WK-C-FMT-SUFFIX                 PIC X(02)        VALUE SPACES.
013200 01  WK-C-FMT-RESULT                 PIC X(20)        VALUE SPACES.
013300 01  WK-C-FMT-WHOLE-EDIT             PIC Z(17)9.
013400 01  WK-C-FMT-FRAC-EDIT              PIC 9.
013500 01  WK-C-FMT-BYTES-EDIT             PIC Z(17)9.
013550 01  WK-C-FMT-AVG-EDIT               PIC -(8)9.9999.
013600
013700*------------------- H:M:S FORMAT WORK AREA ------------------------*
013800 01  WK-N-FMT-TOTAL-SECONDS          PIC S9(18) COMP-3 VALUE ZERO.
013900 01  WK-N-FMT-HOURS                  PIC S9(09) COMP-3 VALUE ZERO.
014000 01  WK-N-FMT-MINUTES                PIC S9(04) COMP   VALUE ZERO.
014100 01  WK-N-FMT-SECONDS                PIC S9(04) COMP   VALUE ZERO.
014200 01  WK-N-FMT-REMAIN                 PIC S9(18) COMP-3 VALUE ZERO.
014300 01  WK-C-FMT-H-EDIT                 PIC -(8)9.
014400 01  WK-C-FMT-M-EDIT                 PIC Z9.
014500 01  WK-C-FMT-S-EDIT                 PIC Z9.
014600 01  WK-C-FMT-HMS-RESULT             PIC X(24)        VALUE SPACES.
014700
014800*-------------------- CONSOLE REPORT LINE -------------------------*
014900 01  WK-C-REPORT-LINE.
015000     05  WK-C-RPT-LABEL              PIC X(40).
015100     05  WK-C-RPT-VALUE              PIC X(29).
015150     05  FILLER                      PIC X(01).
015200 01  WK-N-REPORT-LINE REDEFINES WK-C-REPORT-LINE.
015300     05  WK-N-RPT-LABEL-RAW          PIC X(40).
015400     05  WK-N-RPT-VALUE-RAW          PIC X(30).
015500
015600*-------------------- SQL CURSOR DECLARATION ----------------------*
015700     EXEC SQL
015800          DECLARE C-LEDGER-BY-FILE CURSOR FOR
015900          SELECT FILE_ID, FILE_SIZE, ORIGIN, FILE_INSERT_TIME
016000            FROM RHZLEDGR
016100           ORDER BY FILE_ID
016200     END-EXEC.
016300
016400*****************
016500 LINKAGE SECTION.
016600*****************
016700 COPY RHZPARM.
016800         EJECT
016900********************************************
017000 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
017100********************************************
017200 MAIN-MODULE.
017300     PERFORM A000-CHECK-TABLE-EXISTS
017400        THRU A099-CHECK-TABLE-EXISTS-EX.
017500     IF  WK-PARM-ERROR-CD = SPACES
017600         PERFORM C000-OPEN-CURSOR-AND-PRIME
017700            THRU C099-OPEN-CURSOR-AND-PRIME-EX
017800         PERFORM D000-GROUP-LOOP
017900            THRU D099-GROUP-LOOP-EX
018000            UNTIL WK-C-EOF
018100         PERFORM E000-COMPUTE-DERIVED-METRICS
018200            THRU E099-COMPUTE-DERIVED-METRICS-EX
018300         PERFORM F000-PRINT-REPORT
018400            THRU F099-PRINT-REPORT-EX
018500         MOVE WK-M02-TOTAL-BUNDLES    TO WK-PARM-ROW-COUNT.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800     EXIT PROGRAM.
018900
019000*---------------------------------------------------------------*
019100 A000-CHECK-TABLE-EXISTS.
019200*---------------------------------------------------------------*
019300     MOVE SPACES                 TO WK-PARM-ERROR-CD.
019400     MOVE SPACES                 TO WK-PARM-ERROR-TEXT.
019500     MOVE "RHZLEDGR"              TO WK-C-SQL-TABLE.
019600
019700     EXEC SQL
019800          SELECT COUNT(*) INTO :WK-N-SQL-ROWCOUNT
019900            FROM QSYS2.SYSTABLES
020000           WHERE TABLE_NAME = :WK-PARM-TABLE-NAME
020100     END-EXEC.
020200
020300     IF  SQLCODE NOT EQUAL ZERO OR WK-N-SQL-ROWCOUNT = ZERO
020400         MOVE "SUP0031"           TO WK-PARM-ERROR-CD
020500         STRING "RHZSTATS - DESTINATION TABLE DOES NOT EXIST - "
020600                WK-PARM-TABLE-NAME DELIMITED BY SIZE
020700           INTO WK-PARM-ERROR-TEXT.
020800
020900 A099-CHECK-TABLE-EXISTS-EX.
021000     EXIT.
021100
021200*---------------------------------------------------------------*
021300 C000-OPEN-CURSOR-AND-PRIME.
021400*---------------------------------------------------------------*
021500     SET WK-C-EOF                 TO FALSE.
021600     MOVE ZERO                    TO WK-N-GRP-COUNT.
021700
021800     EXEC SQL
021900          OPEN C-LEDGER-BY-FILE
022000     END-EXEC.
022050     MOVE "Y"                     TO WK-C-CURSOR-OPEN-SW.
022100
022200     EXEC SQL
022300          FETCH C-LEDGER-BY-FILE
022400               INTO :WK-FETCH-FILE-ID, :WK-FETCH-FILE-SIZE,
022500                    :WK-FETCH-ORIGIN,
022600                    :WK-FETCH-INS-TIME :WK-FETCH-INS-IND
022700     END-EXEC.
022800
022900     IF  SQLCODE = 100
023000         SET WK-C-EOF             TO TRUE
023100     ELSE
023200         MOVE WK-FETCH-FILE-ID    TO WK-C-PREV-FILE-ID
023300         PERFORM G000-BUFFER-ROW
023400            THRU G099-BUFFER-ROW-EX.
023500
023600 C099-OPEN-CURSOR-AND-PRIME-EX.
023700     EXIT.
023800
023900*---------------------------------------------------------------*
024000 D000-GROUP-LOOP.
024100*---------------------------------------------------------------*
024200     EXEC SQL
024300          FETCH C-LEDGER-BY-FILE
024400               INTO :WK-FETCH-FILE-ID, :WK-FETCH-FILE-SIZE,
024500                    :WK-FETCH-ORIGIN,
024600                    :WK-FETCH-INS-TIME :WK-FETCH-INS-IND
024700     END-EXEC.
024800
024900     IF  SQLCODE = 100
025000         SET WK-C-EOF             TO TRUE
025100         PERFORM E100-FINALIZE-GROUP
025200            THRU E199-FINALIZE-GROUP-EX
025300     ELSE
025400         IF  WK-FETCH-FILE-ID = WK-C-PREV-FILE-ID
025500             PERFORM G000-BUFFER-ROW
025600                THRU G099-BUFFER-ROW-EX
025700         ELSE
025800             PERFORM E100-FINALIZE-GROUP
025900                THRU E199-FINALIZE-GROUP-EX
026000             MOVE ZERO            TO WK-N-GRP-COUNT
026100             MOVE WK-FETCH-FILE-ID TO WK-C-PREV-FILE-ID
026120             IF  U0-ON
026140                 DISPLAY "RHZSTATS - NEW FILE_ID GROUP SPLIT - "
026150                         WK-N-PREV-FILE-ID-40 "/"
026160                         WK-N-PREV-FILE-ID-REST
026170             END-IF
026200             PERFORM G000-BUFFER-ROW
026300                THRU G099-BUFFER-ROW-EX
026400         END-IF
026500     END-IF.
026600
026700 D099-GROUP-LOOP-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100 G000-BUFFER-ROW.
027200*---------------------------------------------------------------*
027300* APPENDS THE ROW JUST FETCHED TO THE CURRENT FILE_ID'S COPY
027400* BUFFER. BUFFER ENTRIES BEYOND 200 ARE DROPPED (SEE RZ019A) BUT
027500* STILL COUNTED TOWARD THE GROUP'S OVERALL COPY COUNT.
027600     ADD 1 TO WK-N-GRP-COUNT.
027700     ADD 1 TO WK-M02-TOTAL-BUNDLES.
027800     ADD WK-FETCH-FILE-SIZE TO WK-M04-TOTAL-SIZE-SUM.
027820     IF  U0-ON
027840         DISPLAY "RHZSTATS - INS-TIME RAW - "
027860                 WK-FETCH-INS-TIME-RAW.
027900
028000     IF  WK-N-GRP-COUNT NOT > 200
028100         SET WK-X-GRP             TO WK-N-GRP-COUNT
028200         MOVE WK-FETCH-FILE-SIZE  TO WK-N-GRP-SIZE (WK-X-GRP)
028300         MOVE WK-FETCH-ORIGIN     TO WK-C-GRP-ORIGIN (WK-X-GRP)
028400         MOVE WK-FETCH-INS-TIME   TO WK-N-GRP-INS-TIME (WK-X-GRP)
028500         MOVE WK-FETCH-INS-IND    TO WK-N-GRP-INS-IND (WK-X-GRP).
028600
028700 G099-BUFFER-ROW-EX.
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 E100-FINALIZE-GROUP.
029200*---------------------------------------------------------------*
029300* ROLLS THE JUST-COMPLETED FILE_ID GROUP, STILL SITTING IN THE
029400* COPY BUFFER, INTO THE RUNNING METRIC ACCUMULATORS.
029500     ADD 1 TO WK-M01-UNIQUE-FILES.
029600     ADD WK-N-GRP-SIZE (1) TO WK-M03-UNIQUE-SIZE-SUM.
029700
029800     IF  WK-N-GRP-COUNT = 1
029900         ADD 1 TO WK-M07-NO-RESILIENT
030000     ELSE
030100         ADD 1 TO WK-M08-WITH-RESILIENT
030200         IF  WK-N-M10-MIN-RESILIENT = ZERO
030300            OR WK-N-GRP-COUNT < WK-N-M10-MIN-RESILIENT
030400             MOVE WK-N-GRP-COUNT  TO WK-N-M10-MIN-RESILIENT
030500         END-IF
030600     END-IF.
030700
030800     IF  WK-N-GRP-COUNT > WK-N-M09-MAX-RESILIENT
030900         MOVE WK-N-GRP-COUNT      TO WK-N-M09-MAX-RESILIENT.
031000
031100     IF  WK-N-GRP-COUNT > 200
031200         MOVE 200                 TO WK-N-GRP-SCAN-LIMIT
031300     ELSE
031400         MOVE WK-N-GRP-COUNT      TO WK-N-GRP-SCAN-LIMIT.
031500
031600     MOVE "N"                     TO WK-C-GRP-ORIGIN-FOUND-SW.
031700     MOVE ZERO                    TO WK-N-GRP-ORIGIN-TIME.
031800     SET WK-X-GRP                 TO 1.
031900     PERFORM H000-FIND-ORIGIN-TIME
032000        THRU H099-FIND-ORIGIN-TIME-EX
032100        VARYING WK-X-GRP FROM 1 BY 1
032200           UNTIL WK-X-GRP > WK-N-GRP-SCAN-LIMIT.
032300
032400     IF  WK-GRP-ORIGIN-FOUND
032500         MOVE "N"                 TO WK-C-GRP-CAND-FOUND-SW
032600         MOVE 999999999999999999  TO WK-N-GRP-CAND-MIN
032700         SET WK-X-GRP             TO 1
032800         PERFORM I000-FIND-CANDIDATE-MIN
032900            THRU I099-FIND-CANDIDATE-MIN-EX
033000            VARYING WK-X-GRP FROM 1 BY 1
033100               UNTIL WK-X-GRP > WK-N-GRP-SCAN-LIMIT
033200         IF  WK-GRP-CAND-FOUND
033300             COMPUTE WK-N-GRP-DELAY =
033400                     WK-N-GRP-CAND-MIN - WK-N-GRP-ORIGIN-TIME
033500             IF  WK-N-GRP-DELAY > WK-M11-MAX-DELAY
033600                 MOVE WK-N-GRP-DELAY TO WK-M11-MAX-DELAY
033700             END-IF
033800             IF  WK-N-GRP-DELAY > ZERO
033900                AND WK-N-GRP-DELAY < WK-M12-MIN-DELAY
034000                 MOVE WK-N-GRP-DELAY TO WK-M12-MIN-DELAY
034100             END-IF
034200         END-IF.
034300
034400 E199-FINALIZE-GROUP-EX.
034500     EXIT.
034600
034700*---------------------------------------------------------------*
034800 H000-FIND-ORIGIN-TIME.
034900*---------------------------------------------------------------*
035000     IF  WK-C-GRP-ORIGIN (WK-X-GRP) = "Y"
035100        AND WK-N-GRP-INS-IND (WK-X-GRP) >= ZERO
035200         MOVE WK-N-GRP-INS-TIME (WK-X-GRP) TO WK-N-GRP-ORIGIN-TIME
035300         MOVE "Y"                 TO WK-C-GRP-ORIGIN-FOUND-SW.
035400
035500 H099-FIND-ORIGIN-TIME-EX.
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 I000-FIND-CANDIDATE-MIN.
036000*---------------------------------------------------------------*
036100     IF  WK-N-GRP-INS-IND (WK-X-GRP) >= ZERO
036200        AND WK-N-GRP-INS-TIME (WK-X-GRP) NOT = WK-N-GRP-ORIGIN-TIME
036300         IF  WK-N-GRP-INS-TIME (WK-X-GRP) < WK-N-GRP-CAND-MIN
036400             MOVE WK-N-GRP-INS-TIME (WK-X-GRP)
036500                                  TO WK-N-GRP-CAND-MIN
036600             MOVE "Y"             TO WK-C-GRP-CAND-FOUND-SW
036700         END-IF
036800     END-IF.
036900
037000 I099-FIND-CANDIDATE-MIN-EX.
037100     EXIT.
037200
037300*---------------------------------------------------------------*
037400 E000-COMPUTE-DERIVED-METRICS.
037500*---------------------------------------------------------------*
037600     IF  WK-M01-UNIQUE-FILES > ZERO
037700         COMPUTE WK-M05-AVG-FILE-SIZE ROUNDED =
037800                 WK-M03-UNIQUE-SIZE-SUM / WK-M01-UNIQUE-FILES.
037900
038000     MOVE "SELECT"                TO WK-C-SQL-VERB.
038100     EXEC SQL
038200          SELECT AVG(DECIMAL(T.CNT,9,4)) INTO :WK-M06-AVG-PER-DEVICE
038300            FROM (SELECT COUNT(FILE_ID) AS CNT
038400                    FROM RHZLEDGR
038500                   GROUP BY TABLET_ID) AS T
038600     END-EXEC.
038700
038800     EXEC SQL
038900          SELECT COUNT(*) INTO :WK-M13-NOT-ON-LAPTOP
039000            FROM RHZLEDGR
039100           WHERE FILE_ID NOT IN
039200                 (SELECT FILE_ID FROM RHZLEDGR
039300                   WHERE TABLET_ID = "laptop")
039400     END-EXEC.
039500
039600     IF  WK-M11-MAX-DELAY = -999999999999999999
039700         MOVE ZERO                TO WK-M11-MAX-DELAY.
039800     IF  WK-M12-MIN-DELAY = 999999999999999999
039900         MOVE ZERO                TO WK-M12-MIN-DELAY.
040000
040100 E099-COMPUTE-DERIVED-METRICS-EX.
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500 F000-PRINT-REPORT.
040600*---------------------------------------------------------------*
040700     DISPLAY "RHZSTATS - RHIZOME LEDGER STATISTICAL ANALYSIS".
040800     DISPLAY " ".
040900
041000     MOVE WK-M01-UNIQUE-FILES     TO WK-C-FMT-BYTES-EDIT.
041100     STRING "TOTAL UNIQUE FILES .................. "
041200            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
041300       INTO WK-C-REPORT-LINE.
041400     DISPLAY WK-C-REPORT-LINE.
041500
041600     MOVE WK-M02-TOTAL-BUNDLES    TO WK-C-FMT-BYTES-EDIT.
041700     STRING "TOTAL BUNDLES ........................ "
041800            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
041900       INTO WK-C-REPORT-LINE.
042000     DISPLAY WK-C-REPORT-LINE.
042100
042200     MOVE WK-M03-UNIQUE-SIZE-SUM  TO WK-N-FMT-BYTES.
042300     PERFORM F100-FORMAT-BYTE-SIZE THRU F199-FORMAT-BYTE-SIZE-EX.
042400     STRING "TOTAL UNIQUE DATA SIZE ............... "
042500            WK-C-FMT-RESULT DELIMITED BY SIZE
042600       INTO WK-C-REPORT-LINE.
042700     DISPLAY WK-C-REPORT-LINE.
042800
042900     MOVE WK-M04-TOTAL-SIZE-SUM   TO WK-N-FMT-BYTES.
043000     PERFORM F100-FORMAT-BYTE-SIZE THRU F199-FORMAT-BYTE-SIZE-EX.
043100     STRING "TOTAL DATA SIZE (INCL DUPLICATES) .... "
043200            WK-C-FMT-RESULT DELIMITED BY SIZE
043300       INTO WK-C-REPORT-LINE.
043400     DISPLAY WK-C-REPORT-LINE.
043500
043600     MOVE WK-M05-AVG-FILE-SIZE    TO WK-N-FMT-BYTES.
043700     PERFORM F100-FORMAT-BYTE-SIZE THRU F199-FORMAT-BYTE-SIZE-EX.
043800     STRING "AVERAGE FILE SIZE .................... "
043900            WK-C-FMT-RESULT DELIMITED BY SIZE
044000       INTO WK-C-REPORT-LINE.
044100     DISPLAY WK-C-REPORT-LINE.
044200
044300     MOVE WK-M06-AVG-PER-DEVICE   TO WK-C-FMT-AVG-EDIT.
044400     STRING "AVERAGE BUNDLES PER DEVICE ........... "
044500            WK-C-FMT-AVG-EDIT DELIMITED BY SIZE
044600       INTO WK-C-REPORT-LINE.
044700     DISPLAY WK-C-REPORT-LINE.
044800
044900     MOVE WK-M07-NO-RESILIENT     TO WK-C-FMT-BYTES-EDIT.
045000     STRING "FILES WITHOUT RESILIENT COPIES ....... "
045100            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
045200       INTO WK-C-REPORT-LINE.
045300     DISPLAY WK-C-REPORT-LINE.
045400
045500     MOVE WK-M08-WITH-RESILIENT   TO WK-C-FMT-BYTES-EDIT.
045600     STRING "FILES WITH RESILIENT COPIES .......... "
045700            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
045800       INTO WK-C-REPORT-LINE.
045900     DISPLAY WK-C-REPORT-LINE.
046000
046100     MOVE WK-N-M09-MAX-RESILIENT  TO WK-C-FMT-BYTES-EDIT.
046200     STRING "MAXIMUM RESILIENT COPY COUNT ......... "
046300            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
046400       INTO WK-C-REPORT-LINE.
046500     DISPLAY WK-C-REPORT-LINE.
046600
046700     MOVE WK-N-M10-MIN-RESILIENT  TO WK-C-FMT-BYTES-EDIT.
046800     STRING "MINIMUM RESILIENT COPY COUNT ......... "
046900            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
047000       INTO WK-C-REPORT-LINE.
047100     DISPLAY WK-C-REPORT-LINE.
047200
047300     MOVE WK-M11-MAX-DELAY        TO WK-N-FMT-TOTAL-SECONDS.
047400     PERFORM F200-FORMAT-HMS THRU F299-FORMAT-HMS-EX.
047500     STRING "MAXIMUM TIME DELAY BEFORE RESILIENCE . "
047600            WK-C-FMT-HMS-RESULT DELIMITED BY SIZE
047700       INTO WK-C-REPORT-LINE.
047800     DISPLAY WK-C-REPORT-LINE.
047900
048000     MOVE WK-M12-MIN-DELAY        TO WK-N-FMT-TOTAL-SECONDS.
048100     PERFORM F200-FORMAT-HMS THRU F299-FORMAT-HMS-EX.
048200     STRING "MINIMUM TIME DELAY BEFORE RESILIENCE . "
048300            WK-C-FMT-HMS-RESULT DELIMITED BY SIZE
048400       INTO WK-C-REPORT-LINE.
048500     DISPLAY WK-C-REPORT-LINE.
048600
048700     MOVE WK-M13-NOT-ON-LAPTOP    TO WK-C-FMT-BYTES-EDIT.
048800     STRING "FILES NOT ON THE LAPTOP .............. "
048900            WK-C-FMT-BYTES-EDIT DELIMITED BY SIZE
049000       INTO WK-C-REPORT-LINE.
049100     DISPLAY WK-C-REPORT-LINE.
049150     IF  U0-ON
049170         DISPLAY "RHZSTATS - LAST REPORT LINE RAW - "
049190                 WK-N-RPT-LABEL-RAW "/" WK-N-RPT-VALUE-RAW.
049200
049300 F099-PRINT-REPORT-EX.
049400     EXIT.
049500
049600*---------------------------------------------------------------*
049700 F100-FORMAT-BYTE-SIZE.
049800*---------------------------------------------------------------*
049900* SCALES A RAW BYTE COUNT TO A HUMAN-READABLE SIZE FOR THE REPORT -
050000* BASE-1024 SCALING, ONE FRACTIONAL DIGIT, TRUNCATED NOT ROUNDED,
050100* PLAIN "N bytes" BELOW THE 1024 THRESHOLD.
050200     IF  WK-N-FMT-BYTES < 1024
050300         MOVE WK-N-FMT-BYTES      TO WK-C-FMT-BYTES-EDIT
050400         STRING WK-C-FMT-BYTES-EDIT " bytes" DELIMITED BY SIZE
050500           INTO WK-C-FMT-RESULT
050600         GO TO F199-FORMAT-BYTE-SIZE-EX.
050700
050800     IF  WK-N-FMT-BYTES < 1048576
050900         MOVE 1024                TO WK-N-FMT-DIVISOR
051000         MOVE "KB"                TO WK-C-FMT-SUFFIX
051100     ELSE
051200         IF  WK-N-FMT-BYTES < 1073741824
051300             MOVE 1048576         TO WK-N-FMT-DIVISOR
051400             MOVE "MB"            TO WK-C-FMT-SUFFIX
051500         ELSE
051600             IF  WK-N-FMT-BYTES < 1099511627776
051700                 MOVE 1073741824  TO WK-N-FMT-DIVISOR
051800                 MOVE "GB"        TO WK-C-FMT-SUFFIX
051900             ELSE
052000                 MOVE 1099511627776 TO WK-N-FMT-DIVISOR
052100                 MOVE "TB"        TO WK-C-FMT-SUFFIX
052200             END-IF
052300         END-IF.
052400
052500     COMPUTE WK-N-FMT-TENTHS =
052600             (WK-N-FMT-BYTES * 10) / WK-N-FMT-DIVISOR.
052700     COMPUTE WK-N-FMT-WHOLE = WK-N-FMT-TENTHS / 10.
052800     COMPUTE WK-N-FMT-FRAC  =
052900             WK-N-FMT-TENTHS - (WK-N-FMT-WHOLE * 10).
053000
053100     MOVE WK-N-FMT-WHOLE          TO WK-C-FMT-WHOLE-EDIT.
053200     MOVE WK-N-FMT-FRAC           TO WK-C-FMT-FRAC-EDIT.
053300     STRING WK-C-FMT-WHOLE-EDIT "." WK-C-FMT-FRAC-EDIT " "
053400            WK-C-FMT-SUFFIX DELIMITED BY SIZE
053500       INTO WK-C-FMT-RESULT.
053600
053700 F199-FORMAT-BYTE-SIZE-EX.
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100 F200-FORMAT-HMS.
054200*---------------------------------------------------------------*
054300* CONVERTS A SIGNED MILLISECOND DELAY TO H:M:S, NO LEADING ZERO
054400* PADDING, HOURS ALLOWED TO RUN PAST 24. SIGN IS CARRIED ON THE
054500* HOURS COMPONENT ONLY.
054600     COMPUTE WK-N-FMT-TOTAL-SECONDS = WK-N-FMT-TOTAL-SECONDS / 1000.
054700     COMPUTE WK-N-FMT-HOURS = WK-N-FMT-TOTAL-SECONDS / 3600.
054800     COMPUTE WK-N-FMT-REMAIN =
054900             WK-N-FMT-TOTAL-SECONDS - (WK-N-FMT-HOURS * 3600).
055000     IF  WK-N-FMT-REMAIN < ZERO
055100         COMPUTE WK-N-FMT-REMAIN = WK-N-FMT-REMAIN * -1.
055200     COMPUTE WK-N-FMT-MINUTES = WK-N-FMT-REMAIN / 60.
055300     COMPUTE WK-N-FMT-SECONDS =
055400             WK-N-FMT-REMAIN - (WK-N-FMT-MINUTES * 60).
055500
055600     MOVE WK-N-FMT-HOURS          TO WK-C-FMT-H-EDIT.
055700     MOVE WK-N-FMT-MINUTES        TO WK-C-FMT-M-EDIT.
055800     MOVE WK-N-FMT-SECONDS        TO WK-C-FMT-S-EDIT.
055900     STRING WK-C-FMT-H-EDIT ":" WK-C-FMT-M-EDIT ":"
056000            WK-C-FMT-S-EDIT DELIMITED BY SIZE
056100       INTO WK-C-FMT-HMS-RESULT.
056200
056300 F299-FORMAT-HMS-EX.
056400     EXIT.
056500
056600*---------------------------------------------------------------*
056700*                   PROGRAM SUBROUTINE                         *
056800*---------------------------------------------------------------*
056900 Y900-ABNORMAL-TERMINATION.
057000     PERFORM Z000-END-PROGRAM-ROUTINE
057100        THRU Z999-END-PROGRAM-ROUTINE-EX.
057200     EXIT PROGRAM.
057300
057400 Z000-END-PROGRAM-ROUTINE.
057450     IF  WK-C-CURSOR-IS-OPEN
057500         EXEC SQL
057600              CLOSE C-LEDGER-BY-FILE
057700         END-EXEC
057750     END-IF.
057800
057900 Z999-END-PROGRAM-ROUTINE-EX.
058000     EXIT.
058100
058200******************************************************************
058300************** END OF PROGRAM SOURCE -  RHZSTATS ***************
058400******************************************************************
