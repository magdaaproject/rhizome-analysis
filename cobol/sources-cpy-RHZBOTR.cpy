000100*****************************************************************
000200* RHZBOTR.CPYBK
000300* BUNDLES-OVER-TIME-CSV-ROW - ONE DETAIL LINE PER PROPAGATION
000400* EVENT WRITTEN BY RHZBOTCV, PLUS THE LITERAL HEADER LINE
000500*****************************************************************
001000 01  RHZBOT-HEADER-LINE              PIC X(33) VALUE
001100     "file_id,tablet_id,timestamp,count".
001200
001300 01  RHZBOT-DETAIL-LINE.
001400     05  RHZBOT-D-FILE-ID             PIC X(70).
001500     05  RHZBOT-D-COMMA1              PIC X(01) VALUE ",".
001600     05  RHZBOT-D-TABLET-ID           PIC X(10).
001700     05  RHZBOT-D-COMMA2              PIC X(01) VALUE ",".
001800     05  RHZBOT-D-TIMESTAMP           PIC X(18).
001900     05  RHZBOT-D-COMMA3              PIC X(01) VALUE ",".
002000     05  RHZBOT-D-COUNT               PIC 9(09).
002100     05  FILLER                       PIC X(10) VALUE SPACES.
