000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZBIMPT.
000500 AUTHOR.         MAUREEN D'SOUZA.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 NOV 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER THAT RUNS RHZIMPRT ONCE
001200*               PER DISCOVERED TABLET DATABASE UNDER A DATASET
001300*               ROOT.  THE DIRECTORY WALK ITSELF IS DONE BY THE
001400*               FIELD-COLLECTION PROCESS BEFORE THIS JOB RUNS;
001500*               RHZBIMPT IS HANDED THE RESULT AS A PRE-WALKED
001600*               DRIVER LIST (TABLET ID + SOURCE FILE PER LINE),
001700*               THE WAY A MAINFRAME BATCH JOB IS HANDED A
001800*               GDG/PDS MEMBER LIST RATHER THAN WALKING A
001900*               DIRECTORY TREE ITSELF.
002000*
002100*****************************************************************
002200* HISTORY OF MODIFICATION:
002300*****************************************************************
002400* RZ005D 19/11/1996 MDSOUZA - INITIAL VERSION
002500* RZ009E 02/02/1999 BTALCOT - Y2K REMEDIATION - NO DATE FIELDS
002600*                    HELD HERE, NO CHANGE REQUIRED
002700* RZ017A 11/01/2005 KPILLAI - REQ#RH-0355 ABORT THE WHOLE RUN
002800*                    IF THE DRIVER LIST IS EMPTY INSTEAD OF
002900*                    SILENTLY REPORTING A ZERO GRAND TOTAL
002920* RZ022B 11/02/2009 KPILLAI - REQ#RH-0398 THE CALL-LINKAGE FIX
002940*                    IN RZ022A ALSO FIXED UP THE RZ017A TRACE
002960*                    FIELDS, WHICH WERE NEVER ACTUALLY WRITTEN
002980*                    TO THE CONSOLE - THEY NOW DISPLAY AT EACH
002990*                    DRIVER LINE AND AT THE FINAL ROW COUNT WHEN
002995*                    UPSI-0 IS FLIPPED ON AT JOB SUBMISSION TIME
003000*---------------------------------------------------------------*
003100         EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RHZDRIV ASSIGN TO WK-C-DRIVER-DDNAME
004600            ORGANIZATION      IS LINE SEQUENTIAL
004700            ACCESS MODE       IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  RHZDRIV
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-RHZDRIV.
005800 01  WK-C-RHZDRIV.
005900     05  DRIV-TABLET-ID              PIC X(10).
006000     05  FILLER                      PIC X(01).
006100     05  DRIV-SOURCE-FILE            PIC X(50).
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM RHZBIMPT **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01    WK-C-COMMON-AREA.
007100 COPY RHZCMWS.
007200
007300 01  WK-C-DRIVER-DDNAME              PIC X(50).
007400
007500 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
007600     88  WK-C-EOF                              VALUE "Y".
007700
007800 01  WK-N-LINES-READ                 PIC 9(09) COMP   VALUE ZERO.
007900 01  WK-N-GRAND-TOTAL                PIC S9(09) COMP-3 VALUE ZERO.
007950
007960* RZ017A - ALTERNATE VIEWS KEPT FOR THE CONSOLE TRACE DISPLAYS
007961* ISSUED WHEN UPSI-0 IS FLIPPED ON AT JOB SUBMISSION TIME.
007970 01  WK-C-DRIVER-LINE-VIEW.
007971     05  WK-C-DRVW-TABLET-ID         PIC X(10).
007972     05  FILLER                      PIC X(01).
007973     05  WK-C-DRVW-SOURCE-FILE       PIC X(50).
007974 01  WK-N-DRIVER-LINE-RAW REDEFINES WK-C-DRIVER-LINE-VIEW
007975                                     PIC X(61).
007976
007977 01  WK-C-GRAND-TOTAL-EDIT           PIC ZZZZZZZZ9-.
007978 01  WK-N-GRAND-TOTAL-V REDEFINES WK-C-GRAND-TOTAL-EDIT
007979                                     PIC X(10).
007980
007981 01  WK-C-LINES-READ-EDIT            PIC ZZZZZZZZ9.
007982 01  WK-N-LINES-READ-V REDEFINES WK-C-LINES-READ-EDIT
007983                                     PIC 9(09).
007984
008000
008050* RZ022A - CALL-LINKAGE COPY OF RHZPARM RENAMED VIA REPLACING SO
008060* ITS FIELDS ACTUALLY NEST UNDER THIS RECORD NAME RATHER THAN
008070* PASTING IN A SECOND, UNREACHABLE WK-C-RHZPARM-RECORD.
008100 COPY RHZPARM REPLACING WK-C-RHZPARM-RECORD BY WK-C-IMPRT-LINKAGE.
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY RHZPARM.
008900         EJECT
009000*************************************************
009100 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
009200*************************************************
009300 MAIN-MODULE.
009400     PERFORM A000-OPEN-DRIVER-LIST
009500        THRU A099-OPEN-DRIVER-LIST-EX.
009600     IF  WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD) = SPACES
009700         PERFORM B000-DRIVER-LOOP
009800            THRU B099-DRIVER-LOOP-EX
009900            UNTIL WK-C-EOF.
010000     IF  WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD) = SPACES
010100         MOVE WK-N-GRAND-TOTAL    TO WK-PARM-ROW-COUNT
010150                                     (IN WK-C-RHZPARM-RECORD).
010160     MOVE WK-N-GRAND-TOTAL       TO WK-C-GRAND-TOTAL-EDIT.
010170     MOVE WK-N-LINES-READ        TO WK-C-LINES-READ-EDIT.
010180     IF  U0-ON
010190         DISPLAY "RHZBIMPT - TOTALS (EDIT/RAW) - "
010192                 WK-C-GRAND-TOTAL-EDIT "/" WK-N-GRAND-TOTAL-V
010194                 " LINES " WK-C-LINES-READ-EDIT "/"
010196                 WK-N-LINES-READ-V.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z999-END-PROGRAM-ROUTINE-EX.
010400     EXIT PROGRAM.
010500
010600*---------------------------------------------------------------*
010700 A000-OPEN-DRIVER-LIST.
010800*---------------------------------------------------------------*
010900     MOVE SPACES   TO WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD).
011000     MOVE SPACES   TO WK-PARM-ERROR-TEXT (IN WK-C-RHZPARM-RECORD).
011100     MOVE ZERO                   TO WK-N-GRAND-TOTAL.
011200     MOVE ZERO                   TO WK-N-LINES-READ.
011300     SET WK-C-EOF                TO FALSE.
011400     MOVE WK-PARM-DRIVER-FILE (IN WK-C-RHZPARM-RECORD)
011450                                  TO WK-C-DRIVER-DDNAME.
011500
011600     OPEN INPUT RHZDRIV.
011700     IF  NOT WK-C-SUCCESSFUL
011800         MOVE "SUP0099"
011850             TO WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD)
011900         MOVE "RHZBIMPT - OPEN FILE ERROR - RHZDRIV"
012000             TO WK-PARM-ERROR-TEXT (IN WK-C-RHZPARM-RECORD)
012100         GO TO A099-OPEN-DRIVER-LIST-EX.
012200
012300     READ RHZDRIV
012400         AT END
012500             SET WK-C-EOF             TO TRUE
012600     END-READ.
012700
012800     IF  WK-C-EOF
012900         MOVE "SUP0032"
012950             TO WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD)
013000         MOVE "RHZBIMPT - NO SOURCE DATABASES FOUND ON DRIVER"
013100             TO WK-PARM-ERROR-TEXT (IN WK-C-RHZPARM-RECORD)
013200     ELSE
013300         ADD 1                    TO WK-N-LINES-READ.
013400
013500 A099-OPEN-DRIVER-LIST-EX.
013600     EXIT.
013700
013800*---------------------------------------------------------------*
013900 B000-DRIVER-LOOP.
014000*---------------------------------------------------------------*
014100* THE FIRST DRIVER RECORD WAS ALREADY READ BY A000 TO TEST FOR
014200* AN EMPTY LIST; EACH PASS HERE PROCESSES THE RECORD ALREADY IN
014300* THE BUFFER, THEN READS THE NEXT ONE FOR THE FOLLOWING PASS.
014310     MOVE DRIV-TABLET-ID          TO WK-C-DRVW-TABLET-ID.
014320     MOVE DRIV-SOURCE-FILE        TO WK-C-DRVW-SOURCE-FILE.
014330     IF  U0-ON
014340         DISPLAY "RHZBIMPT - DRIVER LINE - " WK-C-DRVW-TABLET-ID
014350                 "/" WK-C-DRVW-SOURCE-FILE
014360                 " RAW " WK-N-DRIVER-LINE-RAW.
014400     PERFORM C000-CALL-IMPORT-ONE
014500        THRU C099-CALL-IMPORT-ONE-EX.
014600
014700     READ RHZDRIV
014800         AT END
014900             SET WK-C-EOF             TO TRUE
015000         NOT AT END
015100             ADD 1                    TO WK-N-LINES-READ
015200     END-READ.
015300
015400 B099-DRIVER-LOOP-EX.
015500     EXIT.
015600
015700*---------------------------------------------------------------*
015800 C000-CALL-IMPORT-ONE.
015900*---------------------------------------------------------------*
016000     MOVE WK-PARM-TABLE-NAME (IN WK-C-RHZPARM-RECORD)
016100                                  TO WK-PARM-TABLE-NAME
016200                                     (IN WK-C-IMPRT-LINKAGE).
016300     MOVE DRIV-TABLET-ID          TO WK-PARM-TABLET-ID
016400                                     (IN WK-C-IMPRT-LINKAGE).
016500     MOVE DRIV-SOURCE-FILE        TO WK-PARM-SOURCE-FILE
016600                                     (IN WK-C-IMPRT-LINKAGE).
016700
016800     CALL "RHZIMPRT" USING WK-C-IMPRT-LINKAGE.
016900
017000     IF  WK-PARM-ERROR-CD (IN WK-C-IMPRT-LINKAGE) NOT = SPACES
017100         MOVE WK-PARM-ERROR-CD (IN WK-C-IMPRT-LINKAGE)
017200             TO WK-PARM-ERROR-CD (IN WK-C-RHZPARM-RECORD)
017300         MOVE WK-PARM-ERROR-TEXT (IN WK-C-IMPRT-LINKAGE)
017400             TO WK-PARM-ERROR-TEXT (IN WK-C-RHZPARM-RECORD)
017500     ELSE
017600         ADD WK-PARM-ROW-COUNT (IN WK-C-IMPRT-LINKAGE)
017700                                  TO WK-N-GRAND-TOTAL.
017800
017900 C099-CALL-IMPORT-ONE-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300*                   PROGRAM SUBROUTINE                         *
018400*---------------------------------------------------------------*
018500 Y900-ABNORMAL-TERMINATION.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800     EXIT PROGRAM.
018900
019000 Z000-END-PROGRAM-ROUTINE.
019100     IF  WK-C-SUCCESSFUL OR WK-C-EOF
019200         CLOSE RHZDRIV
019300         IF  NOT WK-C-SUCCESSFUL
019400             DISPLAY "RHZBIMPT - CLOSE FILE ERROR - RHZDRIV"
019500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600         END-IF
019700     END-IF.
019800     CANCEL "RHZIMPRT".
019900
020000 Z999-END-PROGRAM-ROUTINE-EX.
020100     EXIT.
020200
020300******************************************************************
020400************** END OF PROGRAM SOURCE -  RHZBIMPT ***************
020500******************************************************************
