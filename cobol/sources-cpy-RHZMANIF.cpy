000100* RHZMANIF.CPYBK
000200      05 RHZMAN-RECORD          PIC X(423).
000300* I-O FORMAT:RHZMANR  FROM FILE RHZMANIF
000400* ONE MANIFEST ROW READ FROM A SINGLE TABLET'S RHIZOME DATABASE;
000500* RHZIMPRT READS THESE SEQUENTIALLY, NO KEY, NATURAL STORAGE ORDER
000600*
000700      05 RHZMANR  REDEFINES RHZMAN-RECORD.
000800      06 RHZMAN-ID              PIC X(70).
000900*                        BUNDLE CONTENT ID
001000      06 RHZMAN-NAME            PIC X(250).
001100*                        DECLARED FILE NAME
001200      06 RHZMAN-AUTHOR          PIC X(70).
001300*                        AUTHOR SIGNING ID, MAY BE ABSENT (SPACES)
001400      06 RHZMAN-INSTIME-IND     PIC X(01).
001500          88  RHZMAN-INSTIME-PRESENT    VALUE "P".
001600          88  RHZMAN-INSTIME-ABSENT     VALUE "N".
001700*                        P/N - INSERTTIME PRESENT/ABSENT ON THE
001800*                        SOURCE TABLET (FLAT-FILE STAND-IN FOR A
001900*                        NULLABLE COLUMN)
002000      06 RHZMAN-INSERTTIME      PIC 9(18) COMP-3.
002100*                        EPOCH MS OF INSERTION; ZERO WHEN ABSENT
002200      06 RHZMAN-FILESIZE        PIC 9(18) COMP-3.
002300*                        SIZE IN BYTES
002400      06 FILLER                 PIC X(12).
