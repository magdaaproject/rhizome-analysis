000100*****************************************************************
000200* RHZCMWS.CPYBK
000300* COMMON WORK AREA - FILE STATUS / SQLCODE CHECKING FIELDS
000400* SHARED BY EVERY RHZ-PREFIX LEDGER BATCH PROGRAM
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* RZ001A 07/03/1994 BTALCOT - INITIAL VERSION, LIFTED OUT OF
000900*                    RHZCRTTB SO THE VALIDATION/IMPORT/ORIGIN
001000*                    MODULES COULD SHARE ONE STATUS-CHECKING
001100*                    COPYBOOK INSTEAD OF EACH ROLLING ITS OWN
001200* RZ004C 19/11/1996 MDSOUZA - ADD WK-C-DUPLICATE-KEY CONDITION
001300*                    FOR RHZCRTTB "TABLE ALREADY EXISTS" CHECK
001400* RZ009A 02/02/1999 BTALCOT - Y2K REMEDIATION - WK-C-TODAY-CCYYMMDD
001500*                    EXPANDED FROM 6 TO 8 BYTES, ALL CALLERS OF
001600*                    THIS COPYBOOK RECOMPILED
001700* RZ014B 25/06/2003 KPILLAI - ADD WK-N-SQL-ROWCOUNT FOR THE
001800*                    EXEC SQL ROW-COUNT CHECKS IN RHZUPORG
001900* RZ023A 11/02/2009 KPILLAI - REQ#RH-0398 WK-C-FILE-STATUS,
002000*                    WK-C-COMMON AND WK-C-SQL-WORK-AREA WERE EACH
002100*                    FILED AS THEIR OWN 01-LEVEL, SO THE
002200*                    WK-C-COMMON-AREA GROUP EVERY CALLER BUILDS
002300*                    AROUND THIS COPYBOOK NEVER ACTUALLY HELD ANY
002400*                    OF THESE FIELDS.  DROPPED TO 05-LEVEL SO
002500*                    THEY GENUINELY NEST UNDER THE CALLER'S GROUP.
002600*****************************************************************
002700 05  WK-C-FILE-STATUS                PIC X(02).
002800     88  WK-C-SUCCESSFUL                       VALUE "00".
002900     88  WK-C-END-OF-FILE                      VALUE "10".
003000     88  WK-C-RECORD-NOT-FOUND                 VALUE "23".
003100     88  WK-C-DUPLICATE-KEY                    VALUE "22".
003200
003300 05  WK-C-COMMON.
003400     10  WK-C-TODAY-CCYYMMDD          PIC X(08).
003500     10  WK-C-PGM-ID                  PIC X(08).
003600     10  WK-C-ERR-TEXT                PIC X(60).
003700     10  FILLER                       PIC X(10).
003800
003900 05  WK-C-SQL-WORK-AREA.
004000     10  WK-N-SQLCODE                 PIC S9(09) COMP-3.
004100     10  WK-N-SQL-ROWCOUNT            PIC S9(09) COMP-3.
004200     10  WK-C-SQL-TABLE               PIC X(18).
004300     10  WK-C-SQL-VERB                PIC X(10).
004400     10  FILLER                       PIC X(10).
004500
004600     EXEC SQL
004700          INCLUDE SQLCA
004800     END-EXEC.
