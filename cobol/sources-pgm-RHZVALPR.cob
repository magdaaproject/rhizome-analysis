000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZVALPR.
000500 AUTHOR.         BARBARA TALCOTT.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   07 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT THE
001200*               FIXED SET OF DATABASE CONNECTION PROPERTIES
001300*               REQUIRED BY EVERY LEDGER BATCH TASK ARE PRESENT
001400*               IN THE DEPLOYMENT'S PROPERTY CONTROL FILE BEFORE
001500*               THE CALLING TASK IS ALLOWED TO RUN.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* RZ001A 07/03/1994 BTALCOT - INITIAL VERSION
002100* RZ007B 02/02/1999 BTALCOT - Y2K REMEDIATION - WK-C-TODAY-CCYYMMDD
002200*                    NOW CARRIED AS 8 BYTES VIA RHZCMWS, NO OTHER
002300*                    CHANGE REQUIRED IN THIS MODULE
002400* RZ015A 03/09/2004 KPILLAI - REQ#RH-0341 A BLANK-BUT-PRESENT
002500*                    PROPERTY VALUE MUST STILL PASS VALIDATION;
002600*                    ONLY AN ENTIRELY MISSING KEY IS AN ERROR -
002700*                    CLARIFIED COMMENTS IN B000, NO LOGIC CHANGE
002800*---------------------------------------------------------------*
002900         EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   UPSI-0 IS UPSI-SWITCH-0
003800                     ON  STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT RHZCFGPR ASSIGN TO DATABASE-RHZCFGPR
004400            ORGANIZATION      IS SEQUENTIAL
004500            ACCESS MODE       IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  RHZCFGPR
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WK-C-RHZCFGPR.
005600 01  WK-C-RHZCFGPR.
005700     05  CFG-KEY                     PIC X(20).
005800     05  CFG-VALUE                   PIC X(100).
005850     05  FILLER                      PIC X(01).
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM RHZVALPR **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01    WK-C-COMMON-AREA.
006800 COPY RHZCMWS.
006900
007000 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
007100     88  WK-C-EOF                              VALUE "Y".
007200
007300 01  WK-N-CFG-TOTAL                  PIC 9(04) COMP   VALUE ZERO.
007400 01  WK-N-REQ-IDX                    PIC 9(04) COMP   VALUE ZERO.
007450
007460* RZ016A - ALTERNATE VIEWS FOR THE CONSOLE TRACE DISPLAYS ISSUED
007461* WHEN UPSI-0 IS FLIPPED ON TO DIAGNOSE A BAD PROPERTY FILE.
007470 01  WK-C-CFG-TOTAL-EDIT             PIC ZZZ9.
007471 01  WK-N-CFG-TOTAL-V REDEFINES WK-C-CFG-TOTAL-EDIT
007472                                     PIC 9(04).
007473
007474 01  WK-C-MISSING-KEY-VIEW.
007475     05  WK-C-MISSKEY-FIRST10        PIC X(10).
007476     05  WK-C-MISSKEY-REST           PIC X(09).
007477     05  FILLER                      PIC X(01).
007478 01  WK-N-MISSING-KEY-RAW REDEFINES WK-C-MISSING-KEY-VIEW
007479                                     PIC X(20).
007480
007500
007600 01  WK-C-CFG-TABLE-AREA.
007700     05  WK-C-CFG-ENTRY OCCURS 50 TIMES
007800             INDEXED BY WK-X-CFG.
008000         10  WK-C-CFG-ENTRY-KEY      PIC X(20).
008100         10  WK-C-CFG-ENTRY-VALUE    PIC X(100).
008150     05  FILLER                      PIC X(01).
008200
008300 01  WK-C-REQUIRED-KEYS-AREA.
008400     05  WK-C-REQUIRED-KEY-TBL       PIC X(20) OCCURS 4 TIMES.
008700     05  FILLER                      PIC X(01).
008800
008900 01  WK-C-REQUIRED-KEYS-LIST.
009000     05  FILLER                      PIC X(20) VALUE "db.host".
009100     05  FILLER                      PIC X(20) VALUE "db.database".
009200     05  FILLER                      PIC X(20) VALUE "db.user".
009300     05  FILLER                      PIC X(20) VALUE "db.password".
009400 01  FILLER REDEFINES WK-C-REQUIRED-KEYS-LIST.
009500     05  WK-C-REQUIRED-KEY-INIT      PIC X(20) OCCURS 4 TIMES.
010000
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400 COPY RHZPARM.
010500         EJECT
010600********************************************
010700 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-LOAD-PROPERTY-TABLE
011100        THRU A099-LOAD-PROPERTY-TABLE-EX.
011200     PERFORM B000-CHECK-REQUIRED-KEYS
011300        THRU B099-CHECK-REQUIRED-KEYS-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z999-END-PROGRAM-ROUTINE-EX.
011600     EXIT PROGRAM.
011700
011800*---------------------------------------------------------------*
011900 A000-LOAD-PROPERTY-TABLE.
012000*---------------------------------------------------------------*
012100     MOVE SPACES                TO WK-PARM-ERROR-CD.
012200     MOVE SPACES                TO WK-PARM-ERROR-TEXT.
012300     MOVE ZERO                  TO WK-N-CFG-TOTAL.
012400     MOVE WK-C-REQUIRED-KEY-INIT (1) TO WK-C-REQUIRED-KEY-TBL (1).
012500     MOVE WK-C-REQUIRED-KEY-INIT (2) TO WK-C-REQUIRED-KEY-TBL (2).
012600     MOVE WK-C-REQUIRED-KEY-INIT (3) TO WK-C-REQUIRED-KEY-TBL (3).
012700     MOVE WK-C-REQUIRED-KEY-INIT (4) TO WK-C-REQUIRED-KEY-TBL (4).
012800
012900     OPEN INPUT RHZCFGPR.
013000     IF  NOT WK-C-SUCCESSFUL
013100         MOVE "SUP0099"          TO WK-PARM-ERROR-CD
013200         MOVE "RHZVALPR - OPEN FILE ERROR - RHZCFGPR"
013300                                 TO WK-PARM-ERROR-TEXT
013400         GO TO Y900-ABNORMAL-TERMINATION.
013500
013600     PERFORM A010-READ-ONE-PROPERTY
013700        UNTIL WK-C-EOF.
013800
013900     CLOSE RHZCFGPR.
013910     MOVE WK-N-CFG-TOTAL         TO WK-C-CFG-TOTAL-EDIT.
013920     IF  U0-ON
013930         DISPLAY "RHZVALPR - PROPERTIES LOADED (EDIT/RAW) - "
013940                 WK-C-CFG-TOTAL-EDIT "/" WK-N-CFG-TOTAL-V.
014000
014100 A099-LOAD-PROPERTY-TABLE-EX.
014200     EXIT.
014300
014400*---------------------------------------------------------------*
014500 A010-READ-ONE-PROPERTY.
014600*---------------------------------------------------------------*
014700     READ RHZCFGPR
014800         AT END
014900             SET WK-C-EOF            TO TRUE
015000         NOT AT END
015100             ADD 1                   TO WK-N-CFG-TOTAL
015200             MOVE CFG-KEY            TO
015300                 WK-C-CFG-ENTRY-KEY (WK-N-CFG-TOTAL)
015400             MOVE CFG-VALUE          TO
015500                 WK-C-CFG-ENTRY-VALUE (WK-N-CFG-TOTAL)
015600     END-READ.
015700
015800*---------------------------------------------------------------*
015900 B000-CHECK-REQUIRED-KEYS.
016000*---------------------------------------------------------------*
016100* CHECKS THE 4 REQUIRED KEYS IN THE FIXED ORDER GIVEN IN
016200* WK-C-REQUIRED-KEY-TBL.  A KEY IS PRESENT WHEN ITS NAME IS
016300* FOUND IN THE LOADED PROPERTY TABLE, REGARDLESS OF WHETHER THE
016400* VALUE ITSELF IS BLANK - A BLANK VALUE IS NOT AN ERROR, ONLY AN
016500* ENTIRELY MISSING KEY IS.  STOPS AND REPORTS ON THE FIRST
016600* MISSING KEY FOUND.
016700     PERFORM B010-CHECK-ONE-KEY THRU B019-CHECK-ONE-KEY-EX
016800        VARYING WK-N-REQ-IDX FROM 1 BY 1
016900          UNTIL WK-N-REQ-IDX > 4
017000             OR WK-PARM-ERROR-CD NOT = SPACES.
017050
017100     IF  WK-PARM-ERROR-CD NOT = SPACES
017200         GO TO Y900-ABNORMAL-TERMINATION.
017300
017400 B099-CHECK-REQUIRED-KEYS-EX.
017500     EXIT.
017600
017650*---------------------------------------------------------------*
017700 B010-CHECK-ONE-KEY.
017750*---------------------------------------------------------------*
017800     SET WK-X-CFG TO 1.
017900     SEARCH WK-C-CFG-ENTRY
018000         AT END
018100             MOVE "SUP0016"       TO WK-PARM-ERROR-CD
018200             STRING "RHZVALPR - MISSING REQUIRED PROPERTY - "
018300                    WK-C-REQUIRED-KEY-TBL (WK-N-REQ-IDX)
018400                    DELIMITED BY SIZE
018500               INTO WK-PARM-ERROR-TEXT
018520             MOVE WK-C-REQUIRED-KEY-TBL (WK-N-REQ-IDX)
018530               TO WK-C-MISSING-KEY-VIEW
018600         WHEN WK-C-CFG-ENTRY-KEY (WK-X-CFG) =
018700              WK-C-REQUIRED-KEY-TBL (WK-N-REQ-IDX)
018800             CONTINUE
018900     END-SEARCH.
018950     IF  U0-ON AND WK-PARM-ERROR-CD = "SUP0016"
018960         DISPLAY "RHZVALPR - MISSING KEY SPLIT - "
018970                 WK-C-MISSKEY-FIRST10 "/" WK-C-MISSKEY-REST
018980                 " RAW " WK-N-MISSING-KEY-RAW.
019000
019100 B019-CHECK-ONE-KEY-EX.
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500*                   PROGRAM SUBROUTINE                         *
019600*---------------------------------------------------------------*
019700 Y900-ABNORMAL-TERMINATION.
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z999-END-PROGRAM-ROUTINE-EX.
020000     EXIT PROGRAM.
020100
020200 Z000-END-PROGRAM-ROUTINE.
020300     CONTINUE.
020400
020500 Z999-END-PROGRAM-ROUTINE-EX.
020600     EXIT.
020700
020800******************************************************************
020900************** END OF PROGRAM SOURCE -  RHZVALPR ***************
021000******************************************************************
