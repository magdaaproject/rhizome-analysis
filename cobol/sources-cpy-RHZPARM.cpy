000100*****************************************************************
000200* RHZPARM.CPYBK
000300* COMMON TASK-PARAMETER RECORD PASSED ON THE PROCEDURE DIVISION
000400* USING CLAUSE OF EVERY RHZ-PREFIX LEDGER BATCH PROGRAM. THE
000500* CALLER (RHZBIMPT, OR THE DRIVING CL PROGRAM FOR A ONE-SHOT
000600* TASK) FILLS IN THE -INPUT GROUP; THE CALLED PROGRAM FILLS IN
000700* THE -OUTPUT GROUP BEFORE RETURNING.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* RZ002A 07/03/1994 BTALCOT - INITIAL VERSION (VALIDATE/CREATE
001200*                    TASKS ONLY)
001300* RZ005B 19/11/1996 MDSOUZA - ADD WK-PARM-TABLET-ID / SOURCE-FILE
001400*                    FOR THE IMPORT TASK, ADD WK-PARM-DRIVER-FILE
001500*                    FOR THE BATCH-IMPORT DRIVER
001600* RZ010A 02/02/1999 BTALCOT - Y2K REMEDIATION - NO DATE FIELDS
001700*                    HELD HERE, NO CHANGE REQUIRED
001800* RZ013C 25/06/2003 KPILLAI - ADD WK-PARM-OUTPUT-FILE / ROW-COUNT
001900*                    FOR THE BUNDLES-OVER-TIME EXTRACT TASK
002000*****************************************************************
002100 01  WK-C-RHZPARM-RECORD.
002200     05  WK-PARM-INPUT.
002300         10  WK-PARM-TABLE-NAME       PIC X(18).
002400*                        TARGET LEDGER TABLE NAME
002500         10  WK-PARM-TABLET-ID        PIC X(10).
002600*                        TABLET ID FOR THIS IMPORT CALL
002700         10  WK-PARM-SOURCE-FILE      PIC X(50).
002800*                        SOURCE MANIFEST FILE NAME FOR THIS CALL
002900         10  WK-PARM-DRIVER-FILE      PIC X(50).
003000*                        PRE-WALKED TABLET-ID/SOURCE-FILE LIST
003100         10  WK-PARM-OUTPUT-FILE      PIC X(50).
003200*                        BUNDLES-OVER-TIME CSV OUTPUT PATH
003300     05  WK-PARM-OUTPUT.
003400         10  WK-PARM-ROW-COUNT        PIC S9(09) COMP-3.
003500*                        RETURNED INSERT/UPDATE/FLAG COUNT
003600         10  WK-PARM-ERROR-CD         PIC X(07).
003700*                        BLANK ON SUCCESS, SHOP ERROR CODE
003800*                        OTHERWISE (SEE WK-PARM-ERROR-TEXT)
003900         10  WK-PARM-ERROR-TEXT       PIC X(60).
004000         10  FILLER                   PIC X(10).
