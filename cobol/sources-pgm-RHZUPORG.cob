000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZUPORG.
000500 AUTHOR.         KAVITA PILLAI.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 APR 2001.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FLAG THE ORIGIN COPY
001200*               OF EACH BUNDLE IN THE LEDGER FROM A PRE-WALKED
001300*               LIST OF PER-TABLET FIELD SURVEY MARKERS, THEN TO
001400*               PURGE ANY FILE_ID WHOSE ORIGIN WAS NEVER
001500*               CONFIRMED BY ANY TABLET'S OWN SURVEY ANSWER.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* RZ012B 14/04/2001 MDSOUZA - INITIAL VERSION
002100* RZ014A 02/09/2002 KPILLAI - REQ#RH-0298 ADD THE CLEANUP PASS -
002200*                    PREVIOUSLY THE ORIGIN FLAG WAS SET BUT
002300*                    ERRONEOUS FILE_ID GROUPS WERE LEFT BEHIND
002400* RZ018B 19/07/2006 KPILLAI - REQ#RH-0371 WARN-BUT-CONTINUE ON A
002500*                    SURVEY MARKER THAT MATCHES NO LEDGER ROW
002600*                    RATHER THAN ABORTING THE WHOLE RUN
002620* RZ019A 11/02/2009 KPILLAI - REQ#RH-0398 THE SPLIT/RAW VIEWS OF
002640*                    THE SURVEY MARKER, ERRONEOUS FILE_ID AND
002660*                    ROWS-AFFECTED FIELDS WERE NEVER DISPLAYED -
002680*                    NOW TRACED TO THE CONSOLE WHEN UPSI-0 IS
002690*                    FLIPPED ON AT JOB SUBMISSION
002700*---------------------------------------------------------------*
002800         EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0
003700                     ON  STATUS IS U0-ON
003800                     OFF STATUS IS U0-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RHZSRVY ASSIGN TO WK-C-SURVEY-DDNAME
004300            ORGANIZATION      IS LINE SEQUENTIAL
004400            ACCESS MODE       IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  RHZSRVY
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS RHZSRV-RECORD.
005500 COPY RHZSRVY.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM RHZUPORG **".
006200
006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01    WK-C-COMMON-AREA.
006500 COPY RHZCMWS.
006600
006700 01  WK-C-SURVEY-DDNAME              PIC X(50).
006800
006900 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
007000     88  WK-C-EOF                              VALUE "Y".
007100
007200 01  WK-N-MARKERS-READ               PIC 9(09) COMP   VALUE ZERO.
007300 01  WK-N-ROWS-AFFECTED              PIC S9(09) COMP-3 VALUE ZERO.
007400
007500* --------------- ERRONEOUS-FILE_ID CURSOR WORK AREA ------------*
007600 01  WK-C-ERR-CURSOR-EOF             PIC X(01)        VALUE "N".
007700     88  WK-C-ERR-CURSOR-DONE                  VALUE "Y".
007800
007900 01  WK-C-ERR-FILE-ID                PIC X(70).
008000 01  WK-N-ERR-DELETE-COUNT           PIC S9(09) COMP-3 VALUE ZERO.
008050
008060* ----------- ALTERNATE VIEWS FOR DIAGNOSTIC DISPLAY -------------*
008070 01  WK-C-ERR-FILE-ID-SPLIT  REDEFINES WK-C-ERR-FILE-ID.
008075     05  WK-C-ERR-FILE-ID-40         PIC X(40).
008080     05  WK-C-ERR-FILE-ID-REST       PIC X(30).
008085
008090 01  WK-C-SURVEY-MARKER-VIEW.
008095     05  WK-C-SURVEY-VIEW-TABLET     PIC X(10).
008096     05  FILLER                      PIC X(01).
008097     05  WK-C-SURVEY-VIEW-NAME       PIC X(60).
008098 01  WK-N-SURVEY-MARKER-VIEW REDEFINES WK-C-SURVEY-MARKER-VIEW.
008099     05  WK-N-SURVEY-VIEW-RAW        PIC X(71).
008100
008105 01  WK-C-ROWS-AFFECTED-EDIT         PIC ZZZZZZZZ9.
008110 01  WK-N-ROWS-AFFECTED-N REDEFINES WK-C-ROWS-AFFECTED-EDIT
008115                                     PIC 9(09).
008120
008200*-------------------- SQL CURSOR DECLARATION --------------------*
008300     EXEC SQL
008400          DECLARE C-ERRONEOUS-IDS CURSOR FOR
008500          SELECT DISTINCT L1.FILE_ID
008600            FROM RHZLEDGR L1
008700           WHERE NOT EXISTS
008800                 (SELECT 1 FROM RHZLEDGR L2
008900                   WHERE L2.FILE_ID = L1.FILE_ID
009000                     AND L2.ORIGIN  = "Y")
009100     END-EXEC.
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY RHZPARM.
009700         EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-OPEN-SURVEY-LIST
010300        THRU A099-OPEN-SURVEY-LIST-EX.
010400     IF  WK-PARM-ERROR-CD = SPACES
010500         PERFORM B000-SURVEY-LOOP
010600            THRU B099-SURVEY-LOOP-EX
010700            UNTIL WK-C-EOF.
010800     IF  WK-PARM-ERROR-CD = SPACES
010900         MOVE WK-N-ROWS-AFFECTED  TO WK-PARM-ROW-COUNT
011000         PERFORM D000-CLEANUP-ERRONEOUS-IDS
011100            THRU D099-CLEANUP-ERRONEOUS-IDS-EX.
011120     MOVE WK-N-ROWS-AFFECTED     TO WK-C-ROWS-AFFECTED-EDIT.
011140     IF  U0-ON
011160         DISPLAY "RHZUPORG - ROWS AFFECTED (EDIT/RAW) - "
011180                 WK-C-ROWS-AFFECTED-EDIT "/" WK-N-ROWS-AFFECTED-N.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     EXIT PROGRAM.
011500
011600*---------------------------------------------------------------*
011700 A000-OPEN-SURVEY-LIST.
011800*---------------------------------------------------------------*
011900     MOVE SPACES                 TO WK-PARM-ERROR-CD.
012000     MOVE SPACES                 TO WK-PARM-ERROR-TEXT.
012100     MOVE ZERO                   TO WK-N-ROWS-AFFECTED.
012200     MOVE ZERO                   TO WK-N-MARKERS-READ.
012300     SET WK-C-EOF                TO FALSE.
012400     MOVE WK-PARM-SOURCE-FILE    TO WK-C-SURVEY-DDNAME.
012500
012600     MOVE "RHZLEDGR"              TO WK-C-SQL-TABLE.
012700     EXEC SQL
012800          SELECT COUNT(*) INTO :WK-N-SQL-ROWCOUNT
012900            FROM QSYS2.SYSTABLES
013000           WHERE TABLE_NAME = :WK-PARM-TABLE-NAME
013100     END-EXEC.
013200     IF  SQLCODE NOT EQUAL ZERO OR WK-N-SQL-ROWCOUNT = ZERO
013300         MOVE "SUP0031"           TO WK-PARM-ERROR-CD
013400         STRING "RHZUPORG - DESTINATION TABLE DOES NOT EXIST - "
013500                WK-PARM-TABLE-NAME DELIMITED BY SIZE
013600           INTO WK-PARM-ERROR-TEXT
013700         GO TO A099-OPEN-SURVEY-LIST-EX.
013800
013900     OPEN INPUT RHZSRVY.
014000     IF  NOT WK-C-SUCCESSFUL
014100         MOVE "SUP0099"           TO WK-PARM-ERROR-CD
014200         MOVE "RHZUPORG - OPEN FILE ERROR - RHZSRVY"
014300                                  TO WK-PARM-ERROR-TEXT
014400         GO TO A099-OPEN-SURVEY-LIST-EX.
014500
014600     READ RHZSRVY
014700         AT END
014800             SET WK-C-EOF             TO TRUE
014900     END-READ.
015000
015100     IF  WK-C-EOF
015200         MOVE "SUP0033"           TO WK-PARM-ERROR-CD
015300         MOVE "RHZUPORG - NO SURVEY MARKER FILES FOUND"
015400                                  TO WK-PARM-ERROR-TEXT
015500     ELSE
015600         ADD 1                    TO WK-N-MARKERS-READ.
015700
015800 A099-OPEN-SURVEY-LIST-EX.
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 B000-SURVEY-LOOP.
016300*---------------------------------------------------------------*
016400     PERFORM C000-FLAG-ORIGIN-ROW
016500        THRU C099-FLAG-ORIGIN-ROW-EX.
016600
016700     READ RHZSRVY
016800         AT END
016900             SET WK-C-EOF             TO TRUE
017000         NOT AT END
017100             ADD 1                    TO WK-N-MARKERS-READ
017200     END-READ.
017300
017400 B099-SURVEY-LOOP-EX.
017500     EXIT.
017600
017700*---------------------------------------------------------------*
017800 C000-FLAG-ORIGIN-ROW.
017900*---------------------------------------------------------------*
018000* A SURVEY MARKER CONFIRMS THAT THE NAMED TABLET HOLDS THE
018100* ORIGINAL COPY OF THE BUNDLE HAVING THE GIVEN FILE_NAME.  A
018200* MARKER THAT MATCHES ZERO LEDGER ROWS IS A WARNING, NOT AN
018300* ABORT - THE REST OF THE SURVEY LIST MUST STILL BE PROCESSED.
018350     MOVE RHZSRV-TABLET-ID        TO WK-C-SURVEY-VIEW-TABLET.
018360     MOVE RHZSRV-SURVEY-NAME (1:60) TO WK-C-SURVEY-VIEW-NAME.
018370     IF  U0-ON
018380         DISPLAY "RHZUPORG - SURVEY MARKER SPLIT - "
018390                 WK-C-SURVEY-VIEW-TABLET "/"
018395                 WK-C-SURVEY-VIEW-NAME (1:30)
018398                 " RAW " WK-N-SURVEY-VIEW-RAW (1:30).
018400     MOVE "UPDATE"                TO WK-C-SQL-VERB.
018500     EXEC SQL
018600          UPDATE RHZLEDGR
018700             SET ORIGIN = "Y"
018800           WHERE TABLET_ID = :RHZSRV-TABLET-ID
018900             AND FILE_NAME = :RHZSRV-SURVEY-NAME
019000     END-EXEC.
019100
019200     IF  SQLCODE NOT EQUAL ZERO
019300         MOVE SQLCODE             TO WK-N-SQLCODE
019400         MOVE "COM0206"           TO WK-PARM-ERROR-CD
019500         MOVE "RHZUPORG - UPDATE FAILED ON SURVEY MARKER"
019600                                  TO WK-PARM-ERROR-TEXT
019700         GO TO C099-FLAG-ORIGIN-ROW-EX.
019800
019900     IF  SQLERRD (3) = 1
020000         ADD 1                    TO WK-N-ROWS-AFFECTED
020100     ELSE
020200         DISPLAY "RHZUPORG - WARNING - NO LEDGER ROW MATCHED "
020300                 "SURVEY MARKER - " RHZSRV-TABLET-ID " / "
020400                 RHZSRV-SURVEY-NAME (1:60).
020500
020600 C099-FLAG-ORIGIN-ROW-EX.
020700     EXIT.
020800
020900*---------------------------------------------------------------*
021000 D000-CLEANUP-ERRONEOUS-IDS.
021100*---------------------------------------------------------------*
021200* A FILE_ID IS ERRONEOUS WHEN NO ROW ANYWHERE IN THE TABLE CARRIES
021300* ORIGIN = 'Y' FOR IT - I.E. NO TABLET'S OWN SURVEY EVER CONFIRMED
021400* AN ORIGIN COPY.  EVERY ROW FOR SUCH A FILE_ID IS PURGED, NOT
021500* JUST THE UNMATCHED ONES.
021600     SET WK-C-ERR-CURSOR-EOF      TO FALSE.
021700
021800     EXEC SQL
021900          OPEN C-ERRONEOUS-IDS
022000     END-EXEC.
022100
022200     PERFORM D010-FETCH-ONE-ERRONEOUS-ID.
022300
022400     PERFORM D020-DELETE-ONE-ERRONEOUS-ID
022500        THRU D029-DELETE-ONE-ERRONEOUS-ID-EX
022600        UNTIL WK-C-ERR-CURSOR-DONE.
022700
022800     EXEC SQL
022900          CLOSE C-ERRONEOUS-IDS
023000     END-EXEC.
023100
023200 D099-CLEANUP-ERRONEOUS-IDS-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 D010-FETCH-ONE-ERRONEOUS-ID.
023700*---------------------------------------------------------------*
023800     EXEC SQL
023900          FETCH C-ERRONEOUS-IDS INTO :WK-C-ERR-FILE-ID
024000     END-EXEC.
024100     IF  SQLCODE = 100
024200         SET WK-C-ERR-CURSOR-DONE TO TRUE.
024300
024400*---------------------------------------------------------------*
024500 D020-DELETE-ONE-ERRONEOUS-ID.
024600*---------------------------------------------------------------*
024700     MOVE "DELETE"                TO WK-C-SQL-VERB.
024800     EXEC SQL
024900          DELETE FROM RHZLEDGR
025000           WHERE FILE_ID = :WK-C-ERR-FILE-ID
025100     END-EXEC.
025200
025300     MOVE ZERO                    TO WK-N-ERR-DELETE-COUNT.
025400     IF  SQLCODE = ZERO
025500         MOVE SQLERRD (3)         TO WK-N-ERR-DELETE-COUNT.
025520     IF  U0-ON
025540         DISPLAY "RHZUPORG - ERRONEOUS ID SPLIT - "
025560                 WK-C-ERR-FILE-ID-40 "/" WK-C-ERR-FILE-ID-REST.
025600
025700     IF  WK-N-ERR-DELETE-COUNT > ZERO
025800         DISPLAY "RHZUPORG - ERRONEOUS FILE_ID PURGED - "
025900                 WK-C-ERR-FILE-ID (1:40)
026000     ELSE
026100         DISPLAY "RHZUPORG - ERRONEOUS FILE_ID COULD NOT BE "
026200                 "PURGED - " WK-C-ERR-FILE-ID (1:40).
026300
026400     PERFORM D010-FETCH-ONE-ERRONEOUS-ID.
026500
026600 D029-DELETE-ONE-ERRONEOUS-ID-EX.
026700     EXIT.
026800
026900*---------------------------------------------------------------*
027000*                   PROGRAM SUBROUTINE                         *
027100*---------------------------------------------------------------*
027200 Y900-ABNORMAL-TERMINATION.
027300     PERFORM Z000-END-PROGRAM-ROUTINE
027400        THRU Z999-END-PROGRAM-ROUTINE-EX.
027500     EXIT PROGRAM.
027600
027700 Z000-END-PROGRAM-ROUTINE.
027800     IF  WK-C-SUCCESSFUL OR WK-C-EOF
027900         CLOSE RHZSRVY
028000         IF  NOT WK-C-SUCCESSFUL
028100             DISPLAY "RHZUPORG - CLOSE FILE ERROR - RHZSRVY"
028200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300         END-IF
028400     END-IF.
028500     IF  WK-PARM-ERROR-CD = SPACES
028600         EXEC SQL
028700              COMMIT
028800         END-EXEC
028900     ELSE
029000         EXEC SQL
029100              ROLLBACK
029200         END-EXEC.
029300
029400 Z999-END-PROGRAM-ROUTINE-EX.
029500     EXIT.
029600
029700******************************************************************
029800************** END OF PROGRAM SOURCE -  RHZUPORG ***************
029900******************************************************************
