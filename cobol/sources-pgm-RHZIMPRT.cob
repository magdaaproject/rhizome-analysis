000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZIMPRT.
000500 AUTHOR.         MAUREEN D'SOUZA.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 NOV 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ ONE TABLET'S
001200*               MANIFEST ROWS AND APPEND ONE LEDGER ROW PER
001300*               MANIFEST, TAGGED WITH THE GIVEN TABLET ID.
001400*               RESETS ITS OWN INSERT COUNTER EACH TIME IT IS
001500*               CALLED SO RHZBIMPT CAN RE-POINT IT AT A
001600*               DIFFERENT SOURCE FILE/TABLET ID WITHOUT
001700*               REOPENING THE LEDGER TABLE.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* RZ005C 19/11/1996 MDSOUZA - INITIAL VERSION
002300* RZ009D 02/02/1999 BTALCOT - Y2K REMEDIATION - NO DATE FIELDS
002400*                    COPIED FROM THE MANIFEST, NO CHANGE REQUIRED
002500* RZ016A 03/09/2004 KPILLAI - REQ#RH-0341 CONFIRM DESTINATION
002600*                    TABLE EXISTS BEFORE THE FIRST INSERT OF THE
002700*                    CALL, ABORT IF NOT - WAS SILENTLY FAILING
002800*                    EVERY INSERT WITH SQLCODE -204 INSTEAD
002820* RZ018A 11/02/2009 KPILLAI - REQ#RH-0398 THE NEXT-ID/SOURCE-
002840*                    DDNAME/EOF TRACE FIELDS FROM RZ016A WERE
002860*                    DECLARED BUT NEVER DISPLAYED - THEY NOW
002880*                    TRACE TO THE CONSOLE AT EACH MANIFEST ROW
002890*                    WHEN UPSI-0 IS FLIPPED ON AT SUBMISSION
002900*---------------------------------------------------------------*
003000         EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RHZMANIF ASSIGN TO WK-C-MANIFEST-DDNAME
004500            ORGANIZATION      IS SEQUENTIAL
004600            ACCESS MODE       IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  RHZMANIF
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS RHZMAN-RECORD.
005700 COPY RHZMANIF.
005800
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM RHZIMPRT **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON-AREA.
006700 COPY RHZCMWS.
006800
006900 01  WK-C-MANIFEST-DDNAME            PIC X(50).
007000
007100 01  WK-C-EOF-SWITCH                 PIC X(01)        VALUE "N".
007200     88  WK-C-EOF                              VALUE "Y".
007300
007400 01  WK-N-NEXT-ID                    PIC S9(09) COMP-3 VALUE ZERO.
007450 01  WK-N-IND-INS-TIME               PIC S9(04) COMP   VALUE ZERO.
007460 01  WK-N-IND-MAX-ID                 PIC S9(04) COMP   VALUE ZERO.
007470
007471* RZ016A - ALTERNATE VIEWS FOR THE CONSOLE TRACE DISPLAYS ISSUED
007472* WHEN UPSI-0 IS FLIPPED ON TO DIAGNOSE A BAD MANIFEST LINE.
007473 01  WK-C-NEXT-ID-EDIT               PIC ZZZZZZZZ9.
007474 01  WK-N-NEXT-ID-V REDEFINES WK-C-NEXT-ID-EDIT
007475                                     PIC 9(09).
007476
007477 01  WK-C-SOURCE-DDNAME-VIEW.
007478     05  WK-C-SRCVW-FIRST10          PIC X(10).
007479     05  WK-C-SRCVW-REST             PIC X(39).
007480     05  FILLER                      PIC X(01).
007481 01  WK-N-SOURCE-DDNAME-RAW REDEFINES WK-C-SOURCE-DDNAME-VIEW
007482                                     PIC X(50).
007483
007484 01  WK-C-EOF-SWITCH-EDIT            PIC X(01).
007485 01  WK-N-EOF-SWITCH-V REDEFINES WK-C-EOF-SWITCH-EDIT
007486                                     PIC X(01).
007490
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 COPY RHZPARM.
008000         EJECT
008100********************************************
008200 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     PERFORM A000-OPEN-SOURCE
008600        THRU A099-OPEN-SOURCE-EX.
008700     IF  WK-PARM-ERROR-CD = SPACES
008800         PERFORM B000-READ-MANIFEST-LOOP
008900            THRU B099-READ-MANIFEST-LOOP-EX
009000            UNTIL WK-C-EOF
009100               OR WK-PARM-ERROR-CD NOT = SPACES.
009200     PERFORM Z000-END-PROGRAM-ROUTINE
009300        THRU Z999-END-PROGRAM-ROUTINE-EX.
009400     EXIT PROGRAM.
009500
009600*---------------------------------------------------------------*
009700 A000-OPEN-SOURCE.
009800*---------------------------------------------------------------*
009900     MOVE SPACES                 TO WK-PARM-ERROR-CD.
010000     MOVE SPACES                 TO WK-PARM-ERROR-TEXT.
010100     MOVE ZERO                   TO WK-PARM-ROW-COUNT.
010200     SET WK-C-EOF                TO FALSE.
010300     MOVE WK-PARM-SOURCE-FILE    TO WK-C-MANIFEST-DDNAME.
010310     MOVE WK-PARM-SOURCE-FILE    TO WK-C-SOURCE-DDNAME-VIEW.
010320     IF  U0-ON
010330         DISPLAY "RHZIMPRT - SOURCE DDNAME SPLIT - "
010340                 WK-C-SRCVW-FIRST10 "/" WK-C-SRCVW-REST
010350                 " RAW " WK-N-SOURCE-DDNAME-RAW.
010400
010500     MOVE "RHZLEDGR"              TO WK-C-SQL-TABLE.
010600     EXEC SQL
010700          SELECT COUNT(*) INTO :WK-N-SQL-ROWCOUNT
010800            FROM QSYS2.SYSTABLES
010900           WHERE TABLE_NAME = :WK-PARM-TABLE-NAME
011000     END-EXEC.
011100     IF  SQLCODE NOT EQUAL ZERO OR WK-N-SQL-ROWCOUNT = ZERO
011200         MOVE "SUP0031"           TO WK-PARM-ERROR-CD
011300         STRING "RHZIMPRT - DESTINATION TABLE DOES NOT EXIST - "
011400                WK-PARM-TABLE-NAME DELIMITED BY SIZE
011500           INTO WK-PARM-ERROR-TEXT
011600         GO TO A099-OPEN-SOURCE-EX.
011610
011620     IF  WK-N-NEXT-ID = ZERO
011630         EXEC SQL
011640              SELECT MAX(ID) INTO :WK-N-NEXT-ID :WK-N-IND-MAX-ID
011650                FROM RHZLEDGR
011660         END-EXEC
011670         IF  WK-N-IND-MAX-ID < ZERO
011680             MOVE ZERO            TO WK-N-NEXT-ID
011690         END-IF
011700     END-IF.
011710
011800     OPEN INPUT RHZMANIF.
011900     IF  NOT WK-C-SUCCESSFUL
012000         MOVE "SUP0099"           TO WK-PARM-ERROR-CD
012100         DISPLAY "RHZIMPRT - OPEN FILE ERROR - RHZMANIF"
012200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300         MOVE "RHZIMPRT - OPEN FILE ERROR - RHZMANIF"
012400                                  TO WK-PARM-ERROR-TEXT.
012500
012600 A099-OPEN-SOURCE-EX.
012700     EXIT.
012800
012900*---------------------------------------------------------------*
013000 B000-READ-MANIFEST-LOOP.
013100*---------------------------------------------------------------*
013200     READ RHZMANIF
013300         AT END
013400             SET WK-C-EOF            TO TRUE
013500         NOT AT END
013600             PERFORM C000-INSERT-LEDGER-ROW
013700                THRU C099-INSERT-LEDGER-ROW-EX
013800     END-READ.
013810     MOVE WK-C-EOF-SWITCH         TO WK-C-EOF-SWITCH-EDIT.
013820     IF  U0-ON
013830         DISPLAY "RHZIMPRT - EOF SWITCH (EDIT/RAW) - "
013840                 WK-C-EOF-SWITCH-EDIT "/" WK-N-EOF-SWITCH-V.
013900
014000 B099-READ-MANIFEST-LOOP-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400 C000-INSERT-LEDGER-ROW.
014500*---------------------------------------------------------------*
014600* FIVE MANIFEST FIELDS COPIED ACROSS VERBATIM - NO TRANSFORMATION,
014700* NO VALIDATION OF INDIVIDUAL FIELD VALUES; ORIGIN DEFAULTS TO
014800* "N" VIA THE TABLE DDL.
014900     COMPUTE WK-N-NEXT-ID = WK-N-NEXT-ID + 1.
014950     MOVE WK-N-NEXT-ID            TO WK-C-NEXT-ID-EDIT.
014960     IF  U0-ON
014970         DISPLAY "RHZIMPRT - NEXT ID (EDIT/RAW) - "
014980                 WK-C-NEXT-ID-EDIT "/" WK-N-NEXT-ID-V.
015000
015100     IF  RHZMAN-INSTIME-PRESENT
015200         MOVE ZERO                TO WK-N-IND-INS-TIME
015300     ELSE
015400         MOVE -1                  TO WK-N-IND-INS-TIME.
015500
015600     MOVE "INSERT"                TO WK-C-SQL-VERB.
015700     EXEC SQL
015800          INSERT INTO RHZLEDGR
015900                 (ID, TABLET_ID, FILE_ID, FILE_NAME,
016000                  FILE_AUTHOR_SID, FILE_INSERT_TIME, FILE_SIZE)
016100          VALUES (:WK-N-NEXT-ID, :WK-PARM-TABLET-ID,
016200                  :RHZMAN-ID, :RHZMAN-NAME, :RHZMAN-AUTHOR,
016300                  :RHZMAN-INSERTTIME :WK-N-IND-INS-TIME,
016400                  :RHZMAN-FILESIZE)
016500     END-EXEC.
016600
016700     IF  SQLCODE NOT EQUAL ZERO
016800         MOVE SQLCODE             TO WK-N-SQLCODE
016900         MOVE "COM0206"           TO WK-PARM-ERROR-CD
017000         STRING "RHZIMPRT - INSERT FAILED FOR FILE_ID "
017100                RHZMAN-ID (1:40) DELIMITED BY SIZE
017200           INTO WK-PARM-ERROR-TEXT
017300     ELSE
017400         ADD 1                    TO WK-PARM-ROW-COUNT.
017500
018000 C099-INSERT-LEDGER-ROW-EX.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400*                   PROGRAM SUBROUTINE                         *
018500*---------------------------------------------------------------*
018600 Y900-ABNORMAL-TERMINATION.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z999-END-PROGRAM-ROUTINE-EX.
018900     EXIT PROGRAM.
019000
019100 Z000-END-PROGRAM-ROUTINE.
019200     IF  WK-C-SUCCESSFUL OR WK-C-EOF
019300         CLOSE RHZMANIF
019400         IF  NOT WK-C-SUCCESSFUL
019500             DISPLAY "RHZIMPRT - CLOSE FILE ERROR - RHZMANIF"
019600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         END-IF
019800     END-IF.
019900
020000 Z999-END-PROGRAM-ROUTINE-EX.
020100     EXIT.
020200
020300******************************************************************
020400************** END OF PROGRAM SOURCE -  RHZIMPRT ***************
020500******************************************************************
