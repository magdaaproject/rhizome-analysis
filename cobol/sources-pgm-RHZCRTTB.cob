000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RHZCRTTB.
000500 AUTHOR.         BARBARA TALCOTT.
000600 INSTALLATION.   RHIZOME FIELD SYSTEMS GROUP.
000700 DATE-WRITTEN.   07 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ISSUE THE ONE-TIME
001200*               DDL THAT DEFINES THE PER-DEPLOYMENT RHIZOME
001300*               LEDGER TABLE AND ITS SEVEN SECONDARY INDEXES.
001400*               ABORTS IF THE TABLE ALREADY EXISTS. NO RECORD-
001500*               AT-A-TIME PROCESSING - A ONE-SHOT SCHEMA ACTION.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* RZ001B 07/03/1994 BTALCOT - INITIAL VERSION
002100* RZ006D 19/11/1996 MDSOUZA - WIDENED THE FILE_NAME COLUMN FROM
002200*                    200 TO 250 CHARACTERS TO MATCH THE FIELD
002300*                    SURVEY TOOL'S LONGEST OBSERVED BUNDLE NAME
002500* RZ009C 02/02/1999 BTALCOT - Y2K REMEDIATION - NO DATE COLUMNS
002600*                    IN THIS TABLE, NO DDL CHANGE REQUIRED
002700*---------------------------------------------------------------*
002800         EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                   UPSI-0 IS UPSI-SWITCH-0
003700                     ON  STATUS IS U0-ON
003800                     OFF STATUS IS U0-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM RHZCRTTB **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01    WK-C-COMMON-AREA.
005600 COPY RHZCMWS.
005700
005800 01  WK-C-LITERALS.
005900     05  WK-C-EXISTS-SQLSTATE        PIC X(05) VALUE "00000".
005950     05  FILLER                      PIC X(01) VALUE SPACES.
006000
006100 77  WK-N-INDEX-COUNT                PIC 9(02) COMP    VALUE ZERO.
006150
006160* RZ009C - DIAGNOSTIC VIEWS USED ONLY IN THE DISPLAY STATEMENTS
006170* THAT TRACE WHICH INDEX WAS BEING BUILT WHEN A COMPILE-TIME
006180* DEBUGGING UPSI SWITCH IS FLIPPED ON AT THE CONSOLE.
006190 01  WK-C-INDEX-COUNT-EDIT           PIC Z9.
006195 01  WK-N-INDEX-COUNT-V REDEFINES WK-C-INDEX-COUNT-EDIT
006196                                    PIC 9(02).
006197
006198 01  WK-C-TABLE-NAME-VIEW.
006199     05  WK-C-TABLE-NAME-FIRST8      PIC X(08).
006200     05  WK-C-TABLE-NAME-REST        PIC X(09).
006201     05  FILLER                      PIC X(01).
006202 01  WK-N-TABLE-NAME-RAW REDEFINES WK-C-TABLE-NAME-VIEW
006203                                    PIC X(18).
006204
006205 01  WK-C-SQLSTATE-VIEW.
006206     05  WK-C-SQLSTATE-CLASS         PIC X(02).
006207     05  WK-C-SQLSTATE-SUBCLASS      PIC X(02).
006208     05  FILLER                      PIC X(01).
006209 01  WK-N-SQLSTATE-RAW REDEFINES WK-C-SQLSTATE-VIEW
006210                                    PIC X(05).
006211
006300*****************
006400 LINKAGE SECTION.
006500*****************
006600 COPY RHZPARM.
006700         EJECT
006800********************************************
006900 PROCEDURE DIVISION USING WK-C-RHZPARM-RECORD.
007000********************************************
007100 MAIN-MODULE.
007200     PERFORM A000-CHECK-TABLE-EXISTS
007300        THRU A099-CHECK-TABLE-EXISTS-EX.
007400     IF  WK-PARM-ERROR-CD = SPACES
007500         PERFORM B000-ISSUE-CREATE-DDL
007600            THRU B099-ISSUE-CREATE-DDL-EX.
007700     PERFORM Z000-END-PROGRAM-ROUTINE
007800        THRU Z999-END-PROGRAM-ROUTINE-EX.
007900     EXIT PROGRAM.
008000
008100*---------------------------------------------------------------*
008200 A000-CHECK-TABLE-EXISTS.
008300*---------------------------------------------------------------*
008400     MOVE SPACES                 TO WK-PARM-ERROR-CD.
008500     MOVE SPACES                 TO WK-PARM-ERROR-TEXT.
008600     MOVE "RHZLEDGR"              TO WK-C-SQL-TABLE.
008700     MOVE "SELECT"                TO WK-C-SQL-VERB.
008800
008900     EXEC SQL
009000          SELECT COUNT(*) INTO :WK-N-SQL-ROWCOUNT
009100            FROM QSYS2.SYSTABLES
009200           WHERE TABLE_NAME = :WK-PARM-TABLE-NAME
009300     END-EXEC.
009400
009500     IF  SQLCODE NOT EQUAL ZERO
009600         MOVE "COM0206"           TO WK-PARM-ERROR-CD
009700         MOVE "RHZCRTTB - SYSTABLES LOOKUP FAILED"
009800                                  TO WK-PARM-ERROR-TEXT
009900         GO TO A099-CHECK-TABLE-EXISTS-EX.
010000
010100     IF  WK-N-SQL-ROWCOUNT NOT = ZERO
010200         MOVE "SUP0030"           TO WK-PARM-ERROR-CD
010300         STRING "RHZCRTTB - TABLE ALREADY EXISTS - "
010400                WK-PARM-TABLE-NAME DELIMITED BY SIZE
010500           INTO WK-PARM-ERROR-TEXT.
010510     MOVE WK-PARM-TABLE-NAME      TO WK-C-TABLE-NAME-VIEW.
010520     IF  U0-ON
010530         DISPLAY "RHZCRTTB - TABLE NAME SPLIT - "
010540                 WK-C-TABLE-NAME-FIRST8 "/" WK-C-TABLE-NAME-REST
010550                 " RAW " WK-N-TABLE-NAME-RAW.
010600
010700 A099-CHECK-TABLE-EXISTS-EX.
010800     EXIT.
010900
011000*---------------------------------------------------------------*
011100 B000-ISSUE-CREATE-DDL.
011200*---------------------------------------------------------------*
011300     MOVE "CREATE"                TO WK-C-SQL-VERB.
011400
011500     EXEC SQL
011600          CREATE TABLE RHZLEDGR
011700                 (ID               DECIMAL(9,0)    NOT NULL,
011750                  TABLET_ID        CHAR(10)        NOT NULL,
011800                  FILE_ID          VARCHAR(70)     NOT NULL,
011900                  FILE_NAME        VARCHAR(250)    NOT NULL,
012000                  FILE_AUTHOR_SID  VARCHAR(70),
012100                  FILE_INSERT_TIME DECIMAL(18,0),
012200                  FILE_SIZE        DECIMAL(18,0)   NOT NULL,
012300                  ORIGIN           CHAR(1)         NOT NULL
012400                                   DEFAULT 'N',
012500                  PRIMARY KEY (ID))
012600     END-EXEC.
012700
012800     PERFORM Y600-CHECK-SQL-ERROR.
012900     IF  WK-PARM-ERROR-CD NOT = SPACES
013000         GO TO B099-ISSUE-CREATE-DDL-EX.
013100
013200     MOVE 1 TO WK-N-INDEX-COUNT.
013300     PERFORM C000-CREATE-ONE-INDEX THRU C099-CREATE-ONE-INDEX-EX
013400        VARYING WK-N-INDEX-COUNT FROM 1 BY 1
013500        UNTIL WK-N-INDEX-COUNT > 7
013600           OR WK-PARM-ERROR-CD NOT = SPACES.
013700
013800 B099-ISSUE-CREATE-DDL-EX.
013900     EXIT.
014000
014100*---------------------------------------------------------------*
014200 C000-CREATE-ONE-INDEX.
014300*---------------------------------------------------------------*
014400     EVALUATE WK-N-INDEX-COUNT
014500        WHEN 1
014600           EXEC SQL
014700                CREATE INDEX RHZLX01 ON RHZLEDGR (TABLET_ID)
014800           END-EXEC
014900        WHEN 2
015000           EXEC SQL
015100                CREATE INDEX RHZLX02 ON RHZLEDGR (FILE_ID)
015200           END-EXEC
015300        WHEN 3
015400           EXEC SQL
015500                CREATE INDEX RHZLX03 ON RHZLEDGR (FILE_AUTHOR_SID)
015600           END-EXEC
015700        WHEN 4
015800           EXEC SQL
015900                CREATE INDEX RHZLX04 ON RHZLEDGR
016000                       (FILE_INSERT_TIME)
016100           END-EXEC
016200        WHEN 5
016300           EXEC SQL
016400                CREATE INDEX RHZLX05 ON RHZLEDGR (FILE_SIZE)
016500           END-EXEC
016600        WHEN 6
016700           EXEC SQL
016800                CREATE INDEX RHZLX06 ON RHZLEDGR (FILE_NAME)
016900           END-EXEC
017000        WHEN 7
017100           EXEC SQL
017200                CREATE INDEX RHZLX07 ON RHZLEDGR (ORIGIN)
017300           END-EXEC
017400     END-EVALUATE.
017500
017510     MOVE WK-N-INDEX-COUNT         TO WK-C-INDEX-COUNT-EDIT.
017520     IF  U0-ON
017530         DISPLAY "RHZCRTTB - INDEX BUILT (EDIT/RAW) - "
017540                 WK-C-INDEX-COUNT-EDIT "/" WK-N-INDEX-COUNT-V.
017600     PERFORM Y600-CHECK-SQL-ERROR.
017700
017800 C099-CREATE-ONE-INDEX-EX.
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200*                   PROGRAM SUBROUTINE                         *
018300*---------------------------------------------------------------*
018400 Y600-CHECK-SQL-ERROR.
018500     IF  SQLCODE NOT EQUAL ZERO
018600         MOVE SQLCODE             TO WK-N-SQLCODE
018700         MOVE "COM0206"           TO WK-PARM-ERROR-CD
018800         STRING "RHZCRTTB - SQL ERROR ON " WK-C-SQL-VERB
018900                DELIMITED BY SIZE
019000           INTO WK-PARM-ERROR-TEXT
019010         MOVE SQLSTATE            TO WK-C-SQLSTATE-VIEW
019020         IF  U0-ON
019030             DISPLAY "RHZCRTTB - SQLSTATE CLASS/SUBCLASS - "
019040                 WK-C-SQLSTATE-CLASS "/" WK-C-SQLSTATE-SUBCLASS
019050                 " RAW " WK-N-SQLSTATE-RAW
019100         EXEC SQL
019200              ROLLBACK
019300         END-EXEC
019400     ELSE
019500         EXEC SQL
019600              COMMIT
019700         END-EXEC
019800     END-IF.
019900
020000 Y900-ABNORMAL-TERMINATION.
020100     PERFORM Z000-END-PROGRAM-ROUTINE
020200        THRU Z999-END-PROGRAM-ROUTINE-EX.
020300     EXIT PROGRAM.
020400
020500 Z000-END-PROGRAM-ROUTINE.
020600     CONTINUE.
020700
020800 Z999-END-PROGRAM-ROUTINE-EX.
020900     EXIT.
021000
021100******************************************************************
021200************** END OF PROGRAM SOURCE -  RHZCRTTB ***************
021300******************************************************************
